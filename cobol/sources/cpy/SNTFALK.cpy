      ******************************************************************
      * SNTFALK.CPY  -  LINKAGE RECORD FOR CALL "SNTFALRT"             *
      *                 ALERT GENERATOR INPUT/OUTPUT INTERFACE        *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP013  TMOLIN 16/08/1999 - INITIAL VERSION                   *
      * SFP047  DCHONG 09/06/2005 - TICKET SFP-3361 - ADD THE CLOSE-  *
      *                  REQUEST FLAG SO THE CALLER CAN TELL US WHEN  *
      *                  THE RUN IS OVER AND ALERT-OUT SHOULD CLOSE   *
      *                  WITHOUT SCORING A DUMMY TRANSACTION.         *
      ******************************************************************
       01  WK-C-ALERT-RECORD.
           05  WK-C-ALERT-INPUT.
               10  WK-C-ALERT-I-CLOSE-FL    PIC X(01).
      *                                     "Y" = CLOSE ALERT-OUT ONLY
               10  WK-C-ALERT-I-TXN-ID      PIC X(12).
               10  WK-C-ALERT-I-USERID      PIC X(12).
               10  WK-C-ALERT-I-AMOUNT      PIC S9(09)V99.
               10  WK-C-ALERT-I-SCORE       PIC 9V9(4).
               10  WK-C-ALERT-I-DECISION    PIC X(06).
               10  WK-C-ALERT-I-MERCHANT    PIC X(20).
           05  WK-C-ALERT-OUTPUT.
               10  WK-C-ALERT-O-LEVEL       PIC X(06).
      *                                     HIGH / MEDIUM / SPACES
               10  WK-C-ALERT-O-WRITTEN-FL  PIC X(01).
      *                                     "Y" WHEN A RECORD WAS BUILT

      ******************************************************************
      * SNTFALP.CPY  -  ALERT LOG PRINT LINE                           *
      *                 FROM FILE ALERT-REPORT OF LIBRARY SNTFLIB      *
      *                 ONE DETAIL LINE PER ALERT RAISED BY SNTFALRT   *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP085  NPRIETO 03/03/2017 - INITIAL VERSION                  *
      ******************************************************************
       01  SNTF-ALP-PRINT-LINE          PIC X(100).
      *
       01  SNTF-ALP-DETAIL-VIEW REDEFINES SNTF-ALP-PRINT-LINE.
           05  SNTF-ALP-D-LEVEL             PIC X(06).
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-TXN-ID            PIC X(12).
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-USERID            PIC X(12).
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-SCORE             PIC 9.9999.
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-DECISION          PIC X(06).
           05  FILLER                       PIC X(02).
           05  SNTF-ALP-D-MERCHANT          PIC X(20).
           05  FILLER                       PIC X(13).
      *                                     RESERVED FOR GROWTH

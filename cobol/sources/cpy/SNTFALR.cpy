      ******************************************************************
      * SNTFALR.CPY  -  FRAUD ALERT RECORD                             *
      *                 FROM FILE ALERT-OUT  OF LIBRARY SNTFLIB       *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP004  RSALAS 05/03/1999 - INITIAL VERSION                   *
      ******************************************************************
       01  SNTF-ALR-RECORD.
           05  SNTF-ALR-LEVEL               PIC X(06).
      *                                     HIGH / MEDIUM
           05  SNTF-ALR-TXN-ID              PIC X(12).
           05  SNTF-ALR-USERID              PIC X(12).
           05  SNTF-ALR-AMOUNT              PIC S9(09)V99.
           05  SNTF-ALR-RISK-SCORE          PIC 9V9(4).
           05  SNTF-ALR-DECISION            PIC X(06).
           05  SNTF-ALR-MERCHANT            PIC X(20).
           05  FILLER                       PIC X(01).
      *                                     RESERVED FOR GROWTH

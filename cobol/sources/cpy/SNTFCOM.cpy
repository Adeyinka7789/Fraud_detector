      ******************************************************************
      * SNTFCOM.CPY  -  COMMON WORKING STORAGE BLOCK                  *
      *                 FILE STATUS SWITCHES SHARED BY EVERY SNTFxxx  *
      *                 PROGRAM AND CALLED SUBROUTINE                 *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP001  RSALAS 02/03/1999 - INITIAL VERSION - LIFTED OUT OF   *
      *                             EACH SCORER PROGRAM INTO ONE      *
      *                             SHARED BLOCK PER CR SFP-0114      *
      * SFP014  RSALAS 19/08/1999 - ADD WK-C-DUPLICATE-KEY FOR THE    *
      *                             RULE MASTER TABLE REWRITE         *
      * SFY2K1  TMOLIN 09/11/1999 - Y2K REMEDIATION - WK-C-RUN-DATE   *
      *                             EXPANDED TO CENTURY FORM          *
      ******************************************************************
       05  WK-C-FILE-STATUS            PIC X(02).
           88  WK-C-SUCCESSFUL                    VALUE "00".
           88  WK-C-END-OF-FILE                    VALUE "10".
           88  WK-C-RECORD-NOT-FOUND                VALUE "23".
           88  WK-C-DUPLICATE-KEY                   VALUE "22".
       05  WK-C-RUN-DATE-CEN           PIC X(02)  VALUE "20".
       05  WK-C-RUN-DATE               PIC 9(08).
       05  WK-C-RUN-DATE-YMD REDEFINES WK-C-RUN-DATE.
           10  WK-C-RUN-DATE-CC        PIC 9(02).
           10  WK-C-RUN-DATE-YY        PIC 9(02).
           10  WK-C-RUN-DATE-MM        PIC 9(02).
           10  WK-C-RUN-DATE-DD        PIC 9(02).
       05  WK-C-PGM-NAME               PIC X(08).
       05  FILLER                      PIC X(10).

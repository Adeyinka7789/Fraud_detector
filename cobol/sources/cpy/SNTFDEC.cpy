      ******************************************************************
      * SNTFDEC.CPY  -  DECISIONED TRANSACTION / HISTORY RECORD        *
      *                 FROM FILE TRANSACTION-OUT OF LIBRARY SNTFLIB  *
      *                 ALSO USED AS HISTORY-IN AND EXTRACT-OUT LAYOUT*
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP002  RSALAS 03/03/1999 - INITIAL VERSION - CARRIES FORWARD *
      *                             THE TXN LAYOUT PLUS THE SCORER    *
      *                             RESULT FIELDS                     *
      * SFP011  VTANAY 02/08/1999 - ADD VELOCITY-COUNT SO THE PROFILE *
      *                             BUILDER DOES NOT HAVE TO REDERIVE *
      *                             IT FROM THE RAW TIMESTAMP         *
      ******************************************************************
       01  SNTF-DEC-RECORD.
           05  SNTF-DEC-TXN-ID              PIC X(12).
           05  SNTF-DEC-USERID              PIC X(12).
           05  SNTF-DEC-AMOUNT              PIC S9(09)V99.
           05  SNTF-DEC-CCYCODE             PIC X(03).
           05  SNTF-DEC-MERCHANT            PIC X(20).
           05  SNTF-DEC-IPADDR              PIC X(15).
           05  SNTF-DEC-DEVRISK             PIC 9V9(4).
           05  SNTF-DEC-IPRISK              PIC 9V9(4).
           05  SNTF-DEC-MERCRISK            PIC 9V9(4).
           05  SNTF-DEC-TIMESTAMP           PIC 9(14).
           05  SNTF-DEC-DOW                 PIC 9.
           05  SNTF-DEC-RISK-SCORE          PIC 9V9(4).
      *                                     FINAL COMBINED RISK SCORE
           05  SNTF-DEC-DECISION            PIC X(06).
      *                                     ALLOW / REVIEW / BLOCK
           05  SNTF-DEC-VELOCITY-CNT        PIC 9(05).
      *                                     RUNNING 1-HOUR TXN COUNT
           05  FILLER                       PIC X(08).
      *                                     RESERVED FOR GROWTH

      ******************************************************************
      * SNTFMLK.CPY  -  LINKAGE RECORD FOR CALL "SNTFMODL"             *
      *                 ENHANCED MODEL SCORER INPUT/OUTPUT INTERFACE  *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP005  VTANAY 06/03/1999 - INITIAL VERSION                   *
      ******************************************************************
       01  WK-C-MODEL-RECORD.
           05  WK-C-MODEL-INPUT.
               10  WK-C-MODEL-I-AMOUNT      PIC S9(09)V99.
               10  WK-C-MODEL-I-VEL-1H      PIC 9(05).
               10  WK-C-MODEL-I-MERC-RISK   PIC 9V9(4).
               10  WK-C-MODEL-I-IP-RISK     PIC 9V9(4).
               10  WK-C-MODEL-I-DEV-RISK    PIC 9V9(4).
               10  WK-C-MODEL-I-DOW         PIC 9(01).
               10  WK-C-MODEL-I-HOUR        PIC 9(02).
           05  WK-C-MODEL-OUTPUT.
               10  WK-C-MODEL-O-AMT-TERM    PIC 9V9(4).
               10  WK-C-MODEL-O-VEL-TERM    PIC 9V9(4).
               10  WK-C-MODEL-O-RISK-TERM   PIC 9V9(4).
               10  WK-C-MODEL-O-TIME-TERM   PIC 9V9(4).
               10  WK-C-MODEL-O-SCORE       PIC 9V9(4).

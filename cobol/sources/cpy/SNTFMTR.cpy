      ******************************************************************
      * SNTFMTR.CPY  -  METRICS SUMMARY REPORT LINE                    *
      *                 FROM FILE METRICS-REPORT OF LIBRARY SNTFLIB  *
      *                 PRINT WIDTH 132 - CARRIES THE RAW COUNTERS    *
      *                 REDEFINED AS THE EDITED PRINT LINE            *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP010  RSALAS 20/03/1999 - INITIAL VERSION                   *
      * SFP021  TMOLIN 04/10/1999 - WIDEN PRINT LINE TO 132 TO MATCH  *
      *                             THE WIDE-CARRIAGE PRINT CHAIN     *
      ******************************************************************
       01  SNTF-MTR-COUNTERS.
           05  SNTF-MTR-TOTAL               PIC 9(07).
           05  SNTF-MTR-BLOCKED             PIC 9(07).
           05  SNTF-MTR-REVIEW              PIC 9(07).
           05  SNTF-MTR-ALLOWED             PIC 9(07).
           05  SNTF-MTR-FRAUD-PCT           PIC 9(03)V99.
           05  FILLER                       PIC X(99).
      *                                     PADS COUNTER GROUP TO 132
       01  SNTF-MTR-PRINT-LINE REDEFINES SNTF-MTR-COUNTERS.
           05  SNTF-MTR-P-RUNDATE           PIC X(10).
           05  FILLER                       PIC X(02).
           05  SNTF-MTR-P-LABEL1            PIC X(20) VALUE
               "TOTAL TRANSACTIONS :".
           05  SNTF-MTR-P-TOTAL             PIC ZZZ,ZZ9.
           05  FILLER                       PIC X(02).
           05  SNTF-MTR-P-LABEL2            PIC X(11) VALUE
               "BLOCKED   :".
           05  SNTF-MTR-P-BLOCKED           PIC ZZZ,ZZ9.
           05  FILLER                       PIC X(02).
           05  SNTF-MTR-P-LABEL3            PIC X(11) VALUE
               "REVIEW    :".
           05  SNTF-MTR-P-REVIEW            PIC ZZZ,ZZ9.
           05  FILLER                       PIC X(02).
           05  SNTF-MTR-P-LABEL4            PIC X(11) VALUE
               "ALLOWED   :".
           05  SNTF-MTR-P-ALLOWED           PIC ZZZ,ZZ9.
           05  FILLER                       PIC X(02).
           05  SNTF-MTR-P-LABEL5            PIC X(13) VALUE
               "FRAUD RATE %:".
           05  SNTF-MTR-P-FRAUD-PCT         PIC Z,ZZ9.99.
           05  FILLER                       PIC X(10).

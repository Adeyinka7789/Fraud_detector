      ******************************************************************
      * SNTFPRF.CPY  -  USER BEHAVIOUR PROFILE RECORD                  *
      *                 FROM FILE PROFILE-OUT OF LIBRARY SNTFLIB      *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP006  VTANAY 09/03/1999 - INITIAL VERSION                   *
      ******************************************************************
       01  SNTF-PRF-RECORD.
           05  SNTF-PRF-USERID              PIC X(12).
           05  SNTF-PRF-AVG-AMOUNT          PIC S9(09)V99.
           05  SNTF-PRF-TXN-COUNT           PIC 9(05).
      *                                     TXNS IN 30-DAY WINDOW
           05  SNTF-PRF-FREQUENCY           PIC 9(03)V99.
      *                                     TXN-COUNT / 30
           05  SNTF-PRF-HIGH-RISK-PCT       PIC 9(03)V99.
           05  SNTF-PRF-COMMON-DEC          PIC X(06).
      *                                     MOST FREQUENT DECISION
           05  FILLER                       PIC X(02).
      *                                     RESERVED FOR GROWTH

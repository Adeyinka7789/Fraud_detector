      ******************************************************************
      * SNTFREQ.CPY  -  RULE MAINTENANCE REQUEST RECORD                *
      *                 FROM FILE RULE-REQUESTS OF LIBRARY SNTFLIB    *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP008  TMOLIN 15/03/1999 - INITIAL VERSION                   *
      ******************************************************************
       01  SNTF-REQ-RECORD.
           05  SNTF-REQ-ACTION              PIC X(12).
      *                                     ADD/UPDATE/ENABLE/DISABLE/
      *                                     DELETE/LIST-ALL/LIST-ACTIVE
           05  SNTF-REQ-RULE-ID             PIC 9(04).
           05  SNTF-REQ-RULE-NAME           PIC X(20).
           05  SNTF-REQ-RULE-DESC           PIC X(40).
           05  SNTF-REQ-RULE-SCORE          PIC 9V9(4).
           05  SNTF-REQ-ENABLED             PIC X(01).
      *                                     Y / N / SPACE (UNSPECIFIED)
           05  FILLER                       PIC X(08).
      *                                     RESERVED FOR GROWTH

      ******************************************************************
      * SNTFRPT.CPY  -  RULE LISTING REPORT PRINT LINE                 *
      *                 FROM FILE RULE-REPORT OF LIBRARY SNTFLIB       *
      *                 ONE DETAIL LINE PER RULE PLUS A TOTAL TRAILER  *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP041  KABREU 02/02/2003 - INITIAL VERSION                   *
      ******************************************************************
       01  SNTF-RPT-PRINT-LINE          PIC X(80).
      *
       01  SNTF-RPT-DETAIL-VIEW REDEFINES SNTF-RPT-PRINT-LINE.
           05  SNTF-RPT-D-RULE-ID           PIC Z(03)9.
           05  FILLER                       PIC X(02).
           05  SNTF-RPT-D-NAME               PIC X(20).
           05  FILLER                       PIC X(02).
           05  SNTF-RPT-D-SCORE               PIC 9.9999.
           05  FILLER                       PIC X(02).
           05  SNTF-RPT-D-ENABLED             PIC X(01).
           05  FILLER                       PIC X(05).
           05  SNTF-RPT-D-UPDATED-TS          PIC 9(14).
           05  FILLER                       PIC X(24).
      *
       01  SNTF-RPT-TRAILER-VIEW REDEFINES SNTF-RPT-PRINT-LINE.
           05  FILLER                       PIC X(10).
           05  SNTF-RPT-T-LABEL               PIC X(20).
           05  SNTF-RPT-T-COUNT                PIC Z(04)9.
           05  FILLER                       PIC X(45).

      ******************************************************************
      * SNTFRUL.CPY  -  RULE MASTER RECORD                             *
      *                 FROM FILE RULE-MASTER OF LIBRARY SNTFLIB      *
      *                 KEY IS SNTF-RUL-ID                            *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP007  RSALAS 11/03/1999 - INITIAL VERSION                   *
      * SFP018  TMOLIN 22/09/1999 - ADD 88-LEVELS FOR THE ENABLED     *
      *                             INDICATOR PER CR SFP-0133         *
      ******************************************************************
       01  SNTF-RUL-RECORD.
           05  SNTF-RUL-ID                  PIC 9(04).
      *                                     RULE NUMBER - KEY
           05  SNTF-RUL-NAME                PIC X(20).
           05  SNTF-RUL-DESC                PIC X(40).
           05  SNTF-RUL-SCORE               PIC 9V9(4).
      *                                     SCORE CONTRIBUTION
           05  SNTF-RUL-ENABLED             PIC X(01).
               88  SNTF-RUL-IS-ENABLED              VALUE "Y".
               88  SNTF-RUL-IS-DISABLED              VALUE "N".
           05  SNTF-RUL-CREATED-TS          PIC 9(14).
           05  SNTF-RUL-UPDATED-TS          PIC 9(14).
           05  FILLER                       PIC X(06).
      *                                     RESERVED FOR GROWTH

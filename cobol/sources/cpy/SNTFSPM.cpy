      ******************************************************************
      * SNTFSPM.CPY  -  TRANSACTION SEARCH CONTROL-CARD RECORD         *
      *                 FROM FILE SEARCH-PARM OF LIBRARY SNTFLIB      *
      *                 ONE RECORD ONLY - BLANK FIELDS MEAN "NO       *
      *                 FILTER SUPPLIED".  LIMIT BLANK OR ZERO         *
      *                 DEFAULTS TO 100 IN THE DRIVER.                *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP040  KABREU 19/01/2003 - INITIAL VERSION                   *
      ******************************************************************
       01  SNTF-SPM-RECORD.
           05  SNTF-SPM-USERID              PIC X(12).
           05  SNTF-SPM-DECISION             PIC X(06).
           05  SNTF-SPM-FROM-TS              PIC 9(14).
           05  SNTF-SPM-TO-TS                PIC 9(14).
           05  SNTF-SPM-LIMIT                PIC 9(05).
           05  FILLER                        PIC X(09).

      ******************************************************************
      * SNTFTXN.CPY  -  INCOMING PAYMENT TRANSACTION RECORD            *
      *                 FROM FILE TRANSACTION-IN  OF LIBRARY SNTFLIB  *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP001  RSALAS 02/03/1999 - INITIAL VERSION                   *
      * SFP009  VTANAY 14/07/1999 - ADD DEVICE-RISK/IP-RISK/          *
      *                             MERCHANT-RISK FOR THE ENHANCED    *
      *                             MODEL SCORER (CR SFP-0098)        *
      ******************************************************************
       01  SNTF-TXN-RECORD.
           05  SNTF-TXN-ID                  PIC X(12).
      *                                     TRANSACTION IDENTIFIER
           05  SNTF-TXN-USERID              PIC X(12).
      *                                     CUSTOMER IDENTIFIER
           05  SNTF-TXN-AMOUNT              PIC S9(09)V99.
      *                                     PAYMENT AMOUNT
           05  SNTF-TXN-CCYCODE             PIC X(03).
      *                                     ISO CURRENCY CODE
           05  SNTF-TXN-MERCHANT            PIC X(20).
      *                                     MERCHANT IDENTIFIER
           05  SNTF-TXN-IPADDR              PIC X(15).
      *                                     DOTTED CLIENT IP ADDRESS
           05  SNTF-TXN-DEVRISK             PIC 9V9(4).
      *                                     DEVICE RISK FACTOR 0-1
           05  SNTF-TXN-IPRISK              PIC 9V9(4).
      *                                     IP REPUTATION RISK 0-1
           05  SNTF-TXN-MERCRISK            PIC 9V9(4).
      *                                     MERCHANT RISK FACTOR 0-1
           05  SNTF-TXN-TIMESTAMP           PIC 9(14).
      *                                     YYYYMMDDHHMMSS
           05  SNTF-TXN-DOW                 PIC 9.
      *                                     1=MON ... 7=SUN
           05  FILLER                       PIC X(07).
      *                                     RESERVED FOR GROWTH

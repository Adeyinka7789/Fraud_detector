      ******************************************************************
      * SNTFXTL.CPY  -  LINKAGE RECORD FOR CALL "SNTFRULE"             *
      *                 RULE ENGINE INPUT/OUTPUT INTERFACE            *
      ******************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#   INIT   DATE        DESCRIPTION                        *
      * ------  ------ ----------  --------------------------------- *
      * SFP003  RSALAS 04/03/1999 - INITIAL VERSION                   *
      * SFP016  VTANAY 30/08/1999 - ADD WK-C-RULE-TRIG-CNT SO CALLERS *
      *                             CAN TELL HOW MANY RULES FIRED     *
      *                             WITHOUT RE-SCANNING THE FLAGS     *
      ******************************************************************
       01  WK-C-RULE-RECORD.
           05  WK-C-RULE-INPUT.
               10  WK-C-RULE-I-AMOUNT       PIC S9(09)V99.
               10  WK-C-RULE-I-VEL-1H       PIC 9(05).
               10  WK-C-RULE-I-VEL-24H      PIC 9(05).
               10  WK-C-RULE-I-MERCHANT     PIC X(20).
               10  WK-C-RULE-I-IPADDR       PIC X(15).
           05  WK-C-RULE-OUTPUT.
               10  WK-C-RULE-O-HIGH-AMT-FL  PIC X(01).
               10  WK-C-RULE-O-HIGH-AMT-SC  PIC 9V9(4).
               10  WK-C-RULE-O-HIGH-VEL-FL  PIC X(01).
               10  WK-C-RULE-O-HIGH-VEL-SC  PIC 9V9(4).
               10  WK-C-RULE-O-RISKY-MER-FL PIC X(01).
               10  WK-C-RULE-O-RISKY-MER-SC PIC 9V9(4).
               10  WK-C-RULE-O-GEO-FL       PIC X(01).
               10  WK-C-RULE-O-GEO-SC       PIC 9V9(4).
               10  WK-C-RULE-O-TRIG-CNT     PIC 9(01).
               10  WK-C-RULE-O-TOTAL-SCORE  PIC 9V9(4).
               10  WK-C-RULE-O-OVERALL-FL   PIC X(01).
               10  WK-C-RULE-ERROR-CD       PIC X(07).

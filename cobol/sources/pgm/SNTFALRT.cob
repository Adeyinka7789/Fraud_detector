000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SNTFALRT.
000500 AUTHOR.         T MOLINA.
000600 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000700 DATE-WRITTEN.   16 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A SCORED
001200*               TRANSACTION INTO AN ALERT LEVEL (HIGH/MEDIUM)
001300*               AND, WHEN APPLICABLE, WRITE AN ALERT-OUT RECORD.
001400*               THE ALERT-OUT FILE IS OPENED ON THE FIRST CALL
001500*               OF THE RUN AND CLOSED WHEN THE CALLER SIGNALS
001600*               WK-C-ALERT-I-CLOSE-FL = "Y" AT END OF FILE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFP013 - TMOLIN  - 16/08/1999 - INITIAL VERSION.
002200*---------------------------------------------------------------*
002300* SFP028 - RSALAS  - 06/12/1999 - TICKET SFP-1108 - MEDIUM
002400*                    THRESHOLD WAS CODED AS >= 0.6, CHANGED TO
002500*                    > 0.6 TO MATCH THE RISK STANDARD EXACTLY.
002600*---------------------------------------------------------------*
002700* SFP047 - DCHONG  - 09/06/2005 - TICKET SFP-3361 - ADDED THE
002800*                    CLOSE-REQUEST FLAG SO SNTFEVAL CAN TELL US
002900*                    THE RUN IS OVER WITHOUT SCORING A DUMMY
003000*                    TRANSACTION.
003100*---------------------------------------------------------------*
003200* SFP058 - NPRIETO - 24/02/2008 - Y2K FOLLOW-UP - NO DATE FIELDS
003300*                    IN THIS PROGRAM, NO CHANGE REQUIRED.
003400*---------------------------------------------------------------*
003410* SFP085 - NPRIETO - 03/03/2017 - TICKET SFP-6830 - ALERT-OUT IS
003420*                    A DATA FILE, NOT A PRINTABLE REPORT.  ADDED
003430*                    ALERT-REPORT WITH AN EDITED PRINT LINE
003440*                    (SNTFALP COPYBOOK) SO THE ALERT LOG HAS A
003450*                    REAL PRINTABLE OUTPUT, ONE LINE PER ALERT.
003460*---------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ALERT-OUT    ASSIGN TO ALERTOUT
004900        ORGANIZATION IS LINE SEQUENTIAL
005000        FILE STATUS IS WK-C-FILE-STATUS.
005010*SFP085 PRINTABLE ALERT LOG - SEE SNTFALP COPYBOOK.
005020     SELECT ALERT-REPORT ASSIGN TO ALERTRPT
005030        ORGANIZATION IS LINE SEQUENTIAL
005040        FILE STATUS IS WK-C-RPT-STATUS.
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  ALERT-OUT
005800     LABEL RECORDS ARE OMITTED.
005900 COPY SNTFALR.
005910*
005920 FD  ALERT-REPORT
005930     LABEL RECORDS ARE OMITTED.
005940 COPY SNTFALP.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                      PIC X(24)        VALUE
006500     "** PROGRAM SNTFALRT **".
006600*
006700 01  WK-C-FILE-STATUS            PIC X(02)        VALUE "00".
006800     05  WK-C-STAT-1 REDEFINES WK-C-FILE-STATUS.
006900         10  WK-C-STAT-1-DIGIT   PIC X(01).
007000         10  FILLER              PIC X(01).
007010     05  WK-C-STAT-1-DUMP REDEFINES WK-C-STAT-1
007020                             PIC X(02).
007100     88  WK-C-SUCCESSFUL         VALUE "00".
007110*SFP085 SEPARATE STATUS FOR ALERT-REPORT, SAME SHAPE AS ABOVE.
007120 01  WK-C-RPT-STATUS             PIC X(02)        VALUE "00".
007130     88  WK-C-RPT-SUCCESSFUL         VALUE "00".
007200*
007300 01  WK-C-ALRT-SWITCHES.
007400     05  WK-C-ALRT-FIRST-CALL    PIC X(01)   VALUE "Y".
007500         88  WK-C-FIRST-CALL             VALUE "Y".
007600     05  WK-N-ALRT-WRITTEN       PIC 9(07)   COMP VALUE ZERO.
007700     05  FILLER                  PIC X(08).
007710 01  WK-C-ALRT-SWITCH-DUMP REDEFINES WK-C-ALRT-SWITCHES
007720                             PIC X(13).
007800*
007900 EJECT
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY SNTFALK.
008400 EJECT
008500*********************************************
008600 PROCEDURE DIVISION USING WK-C-ALERT-RECORD.
008700*********************************************
008800 MAIN-MODULE.
008900     IF WK-C-FIRST-CALL
009000        PERFORM Y000-OPEN-ALERT-FILE
009100           THRU Y099-OPEN-ALERT-FILE-EX.
009200     IF WK-C-ALERT-I-CLOSE-FL = "Y"
009300        PERFORM Z000-CLOSE-ALERT-FILE
009400           THRU Z099-CLOSE-ALERT-FILE-EX
009500     ELSE
009600        PERFORM A000-CLASSIFY-AND-WRITE
009700           THRU A099-CLASSIFY-AND-WRITE-EX.
009800     GOBACK.
009900 EJECT
010000*----------------------------------------------------------------*
010100 Y000-OPEN-ALERT-FILE.
010200*----------------------------------------------------------------*
010300     OPEN OUTPUT ALERT-OUT.
010400     IF NOT WK-C-SUCCESSFUL
010500        DISPLAY "SNTFALRT - OPEN FILE ERROR - ALERT-OUT"
010600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010700        GO TO Y099-OPEN-ALERT-FILE-EX.
010710*SFP085 OPEN THE PRINTABLE ALERT LOG ALONGSIDE THE DATA FILE.
010720     OPEN OUTPUT ALERT-REPORT.
010730     IF NOT WK-C-RPT-SUCCESSFUL
010740        DISPLAY "SNTFALRT - OPEN FILE ERROR - ALERT-REPORT"
010750        DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS
010760        GO TO Y099-OPEN-ALERT-FILE-EX.
010800     MOVE "N" TO WK-C-ALRT-FIRST-CALL.
010900 Y099-OPEN-ALERT-FILE-EX.
011000     EXIT.
011100 EJECT
011200*----------------------------------------------------------------*
011300*SFP028 A000-CLASSIFY-AND-WRITE - HIGH WHEN SCORE > 0.8, MEDIUM
011400*          WHEN SCORE > 0.6, OTHERWISE NO ALERT IS RAISED.
011500*----------------------------------------------------------------*
011600 A000-CLASSIFY-AND-WRITE.
011700     MOVE SPACES TO WK-C-ALERT-O-LEVEL.
011800     MOVE "N"    TO WK-C-ALERT-O-WRITTEN-FL.
011900     IF WK-C-ALERT-I-SCORE > 0.8
012000        MOVE "HIGH  " TO WK-C-ALERT-O-LEVEL
012100     ELSE
012200        IF WK-C-ALERT-I-SCORE > 0.6
012300           MOVE "MEDIUM" TO WK-C-ALERT-O-LEVEL.
012400     IF WK-C-ALERT-O-LEVEL NOT = SPACES
012500        PERFORM A100-WRITE-ALERT-RECORD
012600           THRU A199-WRITE-ALERT-RECORD-EX.
012650     IF U0-ON
012660        DISPLAY "SNTFALRT - STATUS DUMP " WK-C-STAT-1-DUMP
012670        DISPLAY "SNTFALRT - SWITCH DUMP " WK-C-ALRT-SWITCH-DUMP.
012700 A099-CLASSIFY-AND-WRITE-EX.
012800     EXIT.
012900*----------------------------------------------------------------*
013000 A100-WRITE-ALERT-RECORD.
013100*----------------------------------------------------------------*
013200     MOVE SPACES                    TO SNTF-ALR-RECORD.
013300     MOVE WK-C-ALERT-O-LEVEL         TO SNTF-ALR-LEVEL.
013400     MOVE WK-C-ALERT-I-TXN-ID        TO SNTF-ALR-TXN-ID.
013500     MOVE WK-C-ALERT-I-USERID        TO SNTF-ALR-USERID.
013600     MOVE WK-C-ALERT-I-AMOUNT        TO SNTF-ALR-AMOUNT.
013700     MOVE WK-C-ALERT-I-SCORE         TO SNTF-ALR-RISK-SCORE.
013800     MOVE WK-C-ALERT-I-DECISION      TO SNTF-ALR-DECISION.
013900     MOVE WK-C-ALERT-I-MERCHANT      TO SNTF-ALR-MERCHANT.
014000     WRITE SNTF-ALR-RECORD.
014100     IF NOT WK-C-SUCCESSFUL
014200        DISPLAY "SNTFALRT - WRITE FILE ERROR - ALERT-OUT"
014300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400     ELSE
014500        MOVE "Y" TO WK-C-ALERT-O-WRITTEN-FL
014600        ADD 1    TO WK-N-ALRT-WRITTEN.
014610*SFP085 MIRROR THE ALERT ONTO THE PRINTABLE ALERT LOG.
014620     PERFORM A150-WRITE-ALERT-REPORT-LINE
014630        THRU A199-WRITE-ALERT-REPORT-LINE-EX.
014700 A199-WRITE-ALERT-RECORD-EX.
014800     EXIT.
014900 EJECT
014910*----------------------------------------------------------------*
014920*SFP085 A150-WRITE-ALERT-REPORT-LINE - EDIT THE ALERT INTO THE
014930*          SNTFALP PRINT LAYOUT AND WRITE ONE LINE TO THE LOG.
014940*----------------------------------------------------------------*
014950 A150-WRITE-ALERT-REPORT-LINE.
014960     MOVE SPACES                    TO SNTF-ALP-PRINT-LINE.
014970     MOVE WK-C-ALERT-O-LEVEL         TO SNTF-ALP-D-LEVEL.
014980     MOVE WK-C-ALERT-I-TXN-ID        TO SNTF-ALP-D-TXN-ID.
014990     MOVE WK-C-ALERT-I-USERID        TO SNTF-ALP-D-USERID.
015000     MOVE WK-C-ALERT-I-AMOUNT        TO SNTF-ALP-D-AMOUNT.
015010     MOVE WK-C-ALERT-I-SCORE         TO SNTF-ALP-D-SCORE.
015020     MOVE WK-C-ALERT-I-DECISION      TO SNTF-ALP-D-DECISION.
015030     MOVE WK-C-ALERT-I-MERCHANT      TO SNTF-ALP-D-MERCHANT.
015040     WRITE SNTF-ALP-PRINT-LINE.
015050     IF NOT WK-C-RPT-SUCCESSFUL
015060        DISPLAY "SNTFALRT - WRITE FILE ERROR - ALERT-REPORT"
015070        DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS.
015080 A199-WRITE-ALERT-REPORT-LINE-EX.
015090     EXIT.
015100 EJECT
015110*----------------------------------------------------------------*
015120 Z000-CLOSE-ALERT-FILE.
015130*----------------------------------------------------------------*
015140     IF WK-C-FIRST-CALL
015150        GO TO Z099-CLOSE-ALERT-FILE-EX.
015160     CLOSE ALERT-OUT.
015170     IF NOT WK-C-SUCCESSFUL
015180        DISPLAY "SNTFALRT - CLOSE FILE ERROR - ALERT-OUT"
015190        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015200*SFP085 CLOSE THE PRINTABLE ALERT LOG TOO.
015210     CLOSE ALERT-REPORT.
015220     IF NOT WK-C-RPT-SUCCESSFUL
015230        DISPLAY "SNTFALRT - CLOSE FILE ERROR - ALERT-REPORT"
015240        DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS.
015250 Z099-CLOSE-ALERT-FILE-EX.
015260     EXIT.
016100******************************************************************
016200************** END OF PROGRAM SOURCE -  SNTFALRT ***************
016300******************************************************************

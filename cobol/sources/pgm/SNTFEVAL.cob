000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SNTFEVAL.
000400 AUTHOR.         R SALAS.
000500 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000600 DATE-WRITTEN.   02 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION :  PRIMARY FRAUD SCORER AND BATCH DRIVER.  READS THE
001100*               INCOMING PAYMENT TRANSACTION FILE SEQUENTIALLY,
001200*               TRACKS PER-USER VELOCITY, COMPUTES THE BASE RISK
001300*               SCORE, CALLS THE RULE ENGINE AND THE ENHANCED
001400*               MODEL SCORER FOR AUDIT PURPOSES, DECIDES
001500*               ALLOW/REVIEW/BLOCK, WRITES THE DECISIONED
001600*               TRANSACTION FILE, DRIVES THE ALERT GENERATOR AND
001700*               AT END OF FILE CALLS THE METRICS REPORTER.
001800*-----------------------------------------------------------------
001900*HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100*MOD.#   INIT   DATE        DESCRIPTION
002200*------  ------ ----------  ----------------------------------
002300*SFP001  RSALAS 02/03/1999 - INITIAL VERSION.
002400*SFP009  VTANAY 14/07/1999 - ADD DEVICE/IP/MERCHANT RISK INPUT
002500*                            TO FEED THE ENHANCED MODEL SCORER.
002600*SFP016  VTANAY 30/08/1999 - CALL SNTFRULE FOR RULE-ENGINE AUDIT
002700*                            SCORE, CR SFP-0120.
002800*SFP021  TMOLIN 04/10/1999 - CALL SNTFMETR AT END OF FILE RATHER
002900*                            THAN LEAVE METRICS TO A SEPARATE
003000*                            MANUAL STEP, CR SFP-0142.
003100*SFY2K1  TMOLIN 09/11/1999 - Y2K REMEDIATION OF WK-C-RUN-DATE.
003200*SFP029  RSALAS 17/02/2000 - 24-HOUR VELOCITY COUNT NOW CARRIED
003300*                            SEPARATELY FROM THE 1-HOUR BUCKET
003400*                            PER CR SFP-0158.
003500*SFP044  DCHONG 05/06/2004 - TICKET SFP-3310 - CLAMP BASE SCORE
003600*                            BEFORE THE DECISION TEST, A NEGATIVE
003700*                            IP CREDIT WAS PUSHING SCORE BELOW
003800*                            ZERO AND FAILING THE EDIT ON OUTPUT.
003900*SFP061  NPRIETO 11/03/2011 - TICKET SFP-5521 - VELOCITY BUCKET
004000*                            RESET WAS COMPARING ON THE WRONG
004100*                            SUBSCRIPT, MISSED THE FIRST USER.
004200*SFP078  KABREU  23/09/2016 - TICKET SFP-7790 - WIDEN THE USER
004300*                            VELOCITY TABLE TO 2000 ENTRIES.
004310*SFP083  KABREU  11/02/2017 - TICKET SFP-6812 - C000 WAS HANDING
004320*                            SNTFMETR ONLY THE FOUR COUNTERS.
004330*                            SNTFMETR'S PRINT LINE STAMPS A RUN
004340*                            DATE IT NEVER RECEIVED.  NOW PASS
004350*                            WK-C-RUN-DATE-YMD ALONG WITH THE
004360*                            COUNTERS.
004370*SFP084  NPRIETO 24/02/2017 - TICKET SFP-6819 - A000-OPEN-FILES
004380*                            ACCEPT OF WK-C-RUN-DATE-YMD WAS
004390*                            MISSING THE YYYYMMDD PHRASE.  A
004400*                            GROUP ITEM MOVES ALPHANUMERIC, SO
004410*                            THE 6-DIGIT SYSTEM DATE LEFT-
004420*                            JUSTIFIED AND SPACE-FILLED THE
004430*                            8-BYTE CC/YY/MM/DD GROUP, SHIFTING
004440*                            EVERY SUBFIELD ONE SLOT.  SFP083
004450*                            ABOVE DID NOT ACTUALLY FIX THIS.
004460 EJECT
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRANSACTION-IN  ASSIGN TO TRANSACTION-IN
005900            ORGANIZATION    IS SEQUENTIAL
006000            FILE STATUS     IS WK-C-FILE-STATUS.
006100     SELECT TRANSACTION-OUT ASSIGN TO TRANSACTION-OUT
006200            ORGANIZATION    IS SEQUENTIAL
006300            FILE STATUS     IS WK-C-FILE-STATUS.
006400 EJECT
006500******************************************************************
006600 DATA DIVISION.
006700******************************************************************
006800 FILE SECTION.
006900******************************************************************
007000 FD  TRANSACTION-IN
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS SNTF-TXN-RECORD.
007300 COPY SNTFTXN.
007400*
007500 FD  TRANSACTION-OUT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS SNTF-DEC-RECORD.
007800 COPY SNTFDEC.
007900 EJECT
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300 01  FILLER                     PIC X(24) VALUE
008400     "** PROGRAM SNTFEVAL **".
008500*
008600 01  WK-C-WORK-AREA.
008700 COPY SNTFCOM.
008800*
008900 01  WK-C-EVAL-SWITCHES.
009000     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
009100         88  WK-C-EOF                    VALUE "Y".
009200     05  FILLER                 PIC X(09).
009300*
009400 01  WK-N-EVAL-WORK.
009500     05  WK-N-BASE-SCORE        PIC S9V9(4) COMP-3.
009600     05  WK-N-HOUR-OF-DAY       PIC 9(02)   COMP.
009700     05  WK-N-TBL-SUB           PIC 9(04)   COMP.
009800     05  WK-N-RULE-COMBO        PIC S9V9(4) COMP-3.
009900     05  WK-N-MODEL-COMBO       PIC S9V9(4) COMP-3.
010000     05  FILLER                 PIC X(04).
010010 01  WK-N-EVAL-WORK-DUMP REDEFINES WK-N-EVAL-WORK
010020                             PIC X(17).
010100*
010200*----------------------------------------------------------------*
010300*    PER-USER VELOCITY TABLE - LOADED IN ARRIVAL ORDER.  THE
010400*    1-HOUR BUCKET IS THE COUNT OF TRANSACTIONS SEEN FOR THIS
010500*    USER WHOSE TIMESTAMP FALLS IN THE SAME YYYYMMDDHH BUCKET AS
010600*    THE CURRENT TRANSACTION.  THE 24-HOUR COUNT IS THE USER'S
010700*    RUNNING TOTAL OVER THE WHOLE INPUT FILE (SFP078 WIDENED THIS
010800*    TABLE FROM 500 TO 2000 ENTRIES WHEN THE MERCHANT PORTFOLIO
010900*    GREW PAST THE ORIGINAL ESTIMATE).
011000*----------------------------------------------------------------*
011100 01  WK-C-VELOCITY-TABLE.
011200     05  WK-C-VEL-ENTRY OCCURS 2000 TIMES
011300                        INDEXED BY WK-X-VEL-IDX.
011400         10  WK-C-VEL-USERID     PIC X(12).
011500         10  WK-C-VEL-HOUR-KEY   PIC X(10).
011600         10  WK-N-VEL-1H-COUNT   PIC 9(05)   COMP.
011700         10  WK-N-VEL-24H-COUNT  PIC 9(05)   COMP.
011710         10  FILLER              PIC X(02).
011800 01  WK-N-VEL-TBL-USED          PIC 9(04)   COMP VALUE ZERO.
011900 01  WK-N-VEL-SAVE-1H           PIC 9(05)   COMP.
012000 01  WK-N-VEL-SAVE-24H          PIC 9(05)   COMP.
012100*
012200*----------------------------------------------------------------*
012300*    METRICS ACCUMULATORS - HANDED TO SNTFMETR AT END OF FILE.
012400*    REDEFINED BELOW AS THE PACKED/UNPACKED PAIR SO THE CALLED
012500*    METRICS PROGRAM CAN EDIT DIRECTLY OFF WK-N-MET-WORK.
012600*----------------------------------------------------------------*
012700 01  WK-N-MET-COUNTERS.
012800     05  WK-N-MET-TOTAL         PIC 9(07)   COMP.
012900     05  WK-N-MET-BLOCKED       PIC 9(07)   COMP.
013000     05  WK-N-MET-REVIEW        PIC 9(07)   COMP.
013100     05  WK-N-MET-ALLOWED       PIC 9(07)   COMP.
013110     05  FILLER                 PIC X(02).
013200 01  WK-N-MET-ALT REDEFINES WK-N-MET-COUNTERS.
013300     05  WK-N-MET-ALT-TOTAL     PIC 9(07)   COMP.
013400     05  FILLER                 PIC X(12).
013410 01  WK-N-MET-ALT-DUMP REDEFINES WK-N-MET-ALT
013420                             PIC X(16).
013500*
013600*
013700*----------------------------------------------------------------*
013800*    CALL PARAMETER BUFFERS FOR THE RULE ENGINE, ENHANCED MODEL,
013900*    ALERT GENERATOR AND METRICS REPORTER SUBROUTINES.
014000*----------------------------------------------------------------*
014100 COPY SNTFXTL.
014200 COPY SNTFMLK.
014300 COPY SNTFALK.
014400 COPY SNTFMTR.
014500 EJECT
014550******************************************************************
014600 PROCEDURE DIVISION.
014700******************************************************************
014800 MAIN-MODULE.
014900     PERFORM A000-OPEN-FILES
015000        THRU A099-OPEN-FILES-EX.
015100     PERFORM B000-PROCESS-TRANSACTIONS
015200        THRU B099-PROCESS-TRANSACTIONS-EX
015300        UNTIL WK-C-EOF.
015400     PERFORM C000-CALL-METRICS-SERVICE
015500        THRU C099-CALL-METRICS-SERVICE-EX.
015600     PERFORM Z000-CLOSE-FILES
015700        THRU Z099-CLOSE-FILES-EX.
015800     STOP RUN.
015900 EJECT
016000*----------------------------------------------------------------*
016100 A000-OPEN-FILES.
016200*----------------------------------------------------------------*
016300     MOVE "SNTFEVAL"            TO WK-C-PGM-NAME.
016350*SFP084 4-DIGIT CENTURY KEEPS THE GROUP MOVE BYTE-FOR-BYTE.
016400     ACCEPT WK-C-RUN-DATE-YMD   FROM DATE YYYYMMDD.
016500     MOVE ZERO                  TO WK-N-MET-TOTAL WK-N-MET-BLOCKED
016600                                    WK-N-MET-REVIEW WK-N-MET-ALLOWED
016700                                    WK-N-VEL-TBL-USED.
016800     OPEN INPUT  TRANSACTION-IN.
016900     IF NOT WK-C-SUCCESSFUL
017000        DISPLAY "SNTFEVAL - OPEN FILE ERROR - TRANSACTION-IN"
017100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200        GO TO Y900-ABNORMAL-TERMINATION.
017300     OPEN OUTPUT TRANSACTION-OUT.
017400     IF NOT WK-C-SUCCESSFUL
017500        DISPLAY "SNTFEVAL - OPEN FILE ERROR - TRANSACTION-OUT"
017600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700        GO TO Y900-ABNORMAL-TERMINATION.
017800     PERFORM B900-READ-NEXT-TRANSACTION
017900        THRU B999-READ-NEXT-TRANSACTION-EX.
018000 A099-OPEN-FILES-EX.
018100     EXIT.
018200 EJECT
018300*----------------------------------------------------------------*
018400 B000-PROCESS-TRANSACTIONS.
018500*----------------------------------------------------------------*
018600     PERFORM B100-COMPUTE-VELOCITY
018700        THRU B199-COMPUTE-VELOCITY-EX.
018800     PERFORM B200-COMPUTE-BASE-SCORE
018900        THRU B299-COMPUTE-BASE-SCORE-EX.
019000     PERFORM B300-CALL-RULE-ENGINE
019100        THRU B399-CALL-RULE-ENGINE-EX.
019200     PERFORM B400-CALL-ENHANCED-MODEL
019300        THRU B499-CALL-ENHANCED-MODEL-EX.
019400     PERFORM B500-DETERMINE-DECISION
019500        THRU B599-DETERMINE-DECISION-EX.
019600     PERFORM B600-WRITE-DECISIONED
019700        THRU B699-WRITE-DECISIONED-EX.
019800     PERFORM B700-CALL-ALERT-SERVICE
019900        THRU B799-CALL-ALERT-SERVICE-EX.
020000     PERFORM B800-ACCUMULATE-METRICS
020100        THRU B899-ACCUMULATE-METRICS-EX.
020200     PERFORM B900-READ-NEXT-TRANSACTION
020300        THRU B999-READ-NEXT-TRANSACTION-EX.
020400 B099-PROCESS-TRANSACTIONS-EX.
020500     EXIT.
020600 EJECT
020700*----------------------------------------------------------------*
020800*SFP029 B100-COMPUTE-VELOCITY.
020900*          LOOK THE USER UP IN THE IN-CORE VELOCITY TABLE.  FIRST
021000*          OCCURRENCE OF A USER COUNTS AS 1 FOR BOTH BUCKETS.  A
021100*          NEW TXN-TIMESTAMP HOUR KEY RESETS THE 1-HOUR BUCKET TO
021200*          1 BUT LEAVES THE 24-HOUR RUNNING COUNT ALONE.
021300*----------------------------------------------------------------*
021400 B100-COMPUTE-VELOCITY.
021500     MOVE ZERO TO WK-N-TBL-SUB.
021600     SET WK-X-VEL-IDX TO 1.
021700     PERFORM B110-FIND-USER-ENTRY
021800        THRU B119-FIND-USER-ENTRY-EX
021900        VARYING WK-X-VEL-IDX FROM 1 BY 1
022000        UNTIL WK-X-VEL-IDX > WK-N-VEL-TBL-USED
022100           OR WK-N-TBL-SUB NOT = ZERO.
022200     IF WK-N-TBL-SUB NOT = ZERO
022300        GO TO B130-UPDATE-EXISTING-ENTRY.
022400*
022500*SFP061 NEW USER - ADD A TABLE ENTRY - FIRST TXN COUNTS AS 1.
022600     ADD 1 TO WK-N-VEL-TBL-USED.
022700     SET WK-X-VEL-IDX TO WK-N-VEL-TBL-USED.
022800     MOVE SNTF-TXN-USERID           TO WK-C-VEL-USERID (WK-X-VEL-IDX).
022900     MOVE SNTF-TXN-TIMESTAMP (1:10) TO WK-C-VEL-HOUR-KEY (WK-X-VEL-IDX).
023000     MOVE 1                         TO WK-N-VEL-1H-COUNT (WK-X-VEL-IDX)
023100                                        WK-N-VEL-24H-COUNT (WK-X-VEL-IDX).
023200     MOVE 1 TO WK-N-VEL-SAVE-1H.
023300     MOVE 1 TO WK-N-VEL-SAVE-24H.
023400     GO TO B199-COMPUTE-VELOCITY-EX.
023500*
023600 B130-UPDATE-EXISTING-ENTRY.
023700     SET WK-X-VEL-IDX TO WK-N-TBL-SUB.
023800     ADD 1 TO WK-N-VEL-24H-COUNT (WK-X-VEL-IDX).
023900     IF SNTF-TXN-TIMESTAMP (1:10) = WK-C-VEL-HOUR-KEY (WK-X-VEL-IDX)
024000        ADD 1 TO WK-N-VEL-1H-COUNT (WK-X-VEL-IDX)
024100     ELSE
024200        MOVE SNTF-TXN-TIMESTAMP (1:10) TO WK-C-VEL-HOUR-KEY (WK-X-VEL-IDX)
024300        MOVE 1                         TO WK-N-VEL-1H-COUNT (WK-X-VEL-IDX).
024400     MOVE WK-N-VEL-1H-COUNT (WK-X-VEL-IDX)  TO WK-N-VEL-SAVE-1H.
024500     MOVE WK-N-VEL-24H-COUNT (WK-X-VEL-IDX) TO WK-N-VEL-SAVE-24H.
024600 B199-COMPUTE-VELOCITY-EX.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 B110-FIND-USER-ENTRY.
025000*----------------------------------------------------------------*
025100     IF SNTF-TXN-USERID = WK-C-VEL-USERID (WK-X-VEL-IDX)
025200        SET WK-N-TBL-SUB TO WK-X-VEL-IDX.
025300 B119-FIND-USER-ENTRY-EX.
025400     EXIT.
025500 EJECT
025600*----------------------------------------------------------------*
025700*SFP044 B200-COMPUTE-BASE-SCORE.
025800*          BASE RISK SCORE PER BUSINESS RULES SECTION 1.  CLAMP
025900*          TO [0,1] BEFORE THE DECISION TEST - A NEGATIVE SCORE
026000*          FROM THE INTERNAL-IP CREDIT USED TO SLIP THROUGH.
026100*----------------------------------------------------------------*
026200 B200-COMPUTE-BASE-SCORE.
026300     MOVE ZERO TO WK-N-BASE-SCORE.
026400     IF WK-N-VEL-SAVE-1H > 10
026500        ADD 0.6 TO WK-N-BASE-SCORE
026600     ELSE
026700        IF WK-N-VEL-SAVE-1H > 5
026800           ADD 0.3 TO WK-N-BASE-SCORE.
026900     IF SNTF-TXN-AMOUNT > 1000.00
027000        ADD 0.4 TO WK-N-BASE-SCORE.
027100     IF SNTF-TXN-MERCHANT = "high-risk-merchant"
027200        ADD 0.5 TO WK-N-BASE-SCORE.
027300     IF SNTF-TXN-IPADDR (1:7) = "192.168"
027400        SUBTRACT 0.1 FROM WK-N-BASE-SCORE.
027500     IF WK-N-BASE-SCORE < ZERO
027600        MOVE ZERO TO WK-N-BASE-SCORE.
027700     IF WK-N-BASE-SCORE > 1
027800        MOVE 1 TO WK-N-BASE-SCORE.
027900 B299-COMPUTE-BASE-SCORE-EX.
028000     EXIT.
028100 EJECT
028200*----------------------------------------------------------------*
028300*SFP016 B300-CALL-RULE-ENGINE.
028400*          CALL THE RULE ENGINE FOR THE AUDIT-TRAIL SCORE.  ITS
028500*          RESULT DOES NOT OVERRIDE THE PRIMARY DECISION, WHICH
028600*          IS DRIVEN OFF WK-N-BASE-SCORE ALONE (SEE BATCH FLOW
028700*          SECTION 1 STEP 3 OF THE RISK STANDARDS MANUAL).
028800*----------------------------------------------------------------*
028900 B300-CALL-RULE-ENGINE.
029000     MOVE SPACES TO WK-C-RULE-RECORD.
029100     MOVE SNTF-TXN-AMOUNT     TO WK-C-RULE-I-AMOUNT.
029200     MOVE WK-N-VEL-SAVE-1H    TO WK-C-RULE-I-VEL-1H.
029300     MOVE WK-N-VEL-SAVE-24H   TO WK-C-RULE-I-VEL-24H.
029400     MOVE SNTF-TXN-MERCHANT   TO WK-C-RULE-I-MERCHANT.
029500     MOVE SNTF-TXN-IPADDR     TO WK-C-RULE-I-IPADDR.
029600     CALL "SNTFRULE" USING WK-C-RULE-RECORD.
029700     MOVE WK-C-RULE-O-TOTAL-SCORE TO WK-N-RULE-COMBO.
029800 B399-CALL-RULE-ENGINE-EX.
029900     EXIT.
030000 EJECT
030100*----------------------------------------------------------------*
030200 B400-CALL-ENHANCED-MODEL.
030300*----------------------------------------------------------------*
030400     MOVE ZERO TO WK-C-MODEL-RECORD.
030500     MOVE SNTF-TXN-AMOUNT     TO WK-C-MODEL-I-AMOUNT.
030600     MOVE WK-N-VEL-SAVE-1H    TO WK-C-MODEL-I-VEL-1H.
030700     MOVE SNTF-TXN-MERCRISK   TO WK-C-MODEL-I-MERC-RISK.
030800     MOVE SNTF-TXN-IPRISK     TO WK-C-MODEL-I-IP-RISK.
030900     MOVE SNTF-TXN-DEVRISK    TO WK-C-MODEL-I-DEV-RISK.
031000     MOVE SNTF-TXN-DOW        TO WK-C-MODEL-I-DOW.
031100     MOVE SNTF-TXN-TIMESTAMP (9:2) TO WK-N-HOUR-OF-DAY.
031200     MOVE WK-N-HOUR-OF-DAY    TO WK-C-MODEL-I-HOUR.
031300     CALL "SNTFMODL" USING WK-C-MODEL-RECORD.
031400     MOVE WK-C-MODEL-O-SCORE  TO WK-N-MODEL-COMBO.
031500 B499-CALL-ENHANCED-MODEL-EX.
031600     EXIT.
031700 EJECT
031800*----------------------------------------------------------------*
031900 B500-DETERMINE-DECISION.
032000*----------------------------------------------------------------*
032100     MOVE WK-N-BASE-SCORE     TO SNTF-DEC-RISK-SCORE.
032200     IF WK-N-BASE-SCORE > 0.8
032300        MOVE "BLOCK "         TO SNTF-DEC-DECISION
032400     ELSE
032500        IF WK-N-BASE-SCORE > 0.5
032600           MOVE "REVIEW"      TO SNTF-DEC-DECISION
032700        ELSE
032800           MOVE "ALLOW "      TO SNTF-DEC-DECISION.
032900 B599-DETERMINE-DECISION-EX.
033000     EXIT.
033100 EJECT
033200*----------------------------------------------------------------*
033300 B600-WRITE-DECISIONED.
033400*----------------------------------------------------------------*
033500     MOVE SNTF-TXN-ID          TO SNTF-DEC-TXN-ID.
033600     MOVE SNTF-TXN-USERID      TO SNTF-DEC-USERID.
033700     MOVE SNTF-TXN-AMOUNT      TO SNTF-DEC-AMOUNT.
033800     MOVE SNTF-TXN-CCYCODE     TO SNTF-DEC-CCYCODE.
033900     MOVE SNTF-TXN-MERCHANT    TO SNTF-DEC-MERCHANT.
034000     MOVE SNTF-TXN-IPADDR      TO SNTF-DEC-IPADDR.
034100     MOVE SNTF-TXN-DEVRISK     TO SNTF-DEC-DEVRISK.
034200     MOVE SNTF-TXN-IPRISK      TO SNTF-DEC-IPRISK.
034300     MOVE SNTF-TXN-MERCRISK    TO SNTF-DEC-MERCRISK.
034400     MOVE SNTF-TXN-TIMESTAMP   TO SNTF-DEC-TIMESTAMP.
034500     MOVE SNTF-TXN-DOW         TO SNTF-DEC-DOW.
034600     MOVE WK-N-VEL-SAVE-1H     TO SNTF-DEC-VELOCITY-CNT.
034700     MOVE SPACES               TO FILLER OF SNTF-DEC-RECORD.
034800     WRITE SNTF-DEC-RECORD.
034900     IF NOT WK-C-SUCCESSFUL
035000        DISPLAY "SNTFEVAL - WRITE ERROR - TRANSACTION-OUT"
035100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
035200 B699-WRITE-DECISIONED-EX.
035300     EXIT.
035400 EJECT
035500*----------------------------------------------------------------*
035600 B700-CALL-ALERT-SERVICE.
035700*----------------------------------------------------------------*
035800     MOVE SPACES TO WK-C-ALERT-RECORD.
035900     MOVE SNTF-DEC-TXN-ID      TO WK-C-ALERT-I-TXN-ID.
036000     MOVE SNTF-DEC-USERID      TO WK-C-ALERT-I-USERID.
036100     MOVE SNTF-DEC-AMOUNT      TO WK-C-ALERT-I-AMOUNT.
036200     MOVE SNTF-DEC-RISK-SCORE  TO WK-C-ALERT-I-SCORE.
036300     MOVE SNTF-DEC-DECISION    TO WK-C-ALERT-I-DECISION.
036400     MOVE SNTF-DEC-MERCHANT    TO WK-C-ALERT-I-MERCHANT.
036500     CALL "SNTFALRT" USING WK-C-ALERT-RECORD.
036600 B799-CALL-ALERT-SERVICE-EX.
036700     EXIT.
036800 EJECT
036900*----------------------------------------------------------------*
037000 B800-ACCUMULATE-METRICS.
037100*----------------------------------------------------------------*
037200     ADD 1 TO WK-N-MET-TOTAL.
037300     EVALUATE SNTF-DEC-DECISION
037320        WHEN "BLOCK "
037340           ADD 1 TO WK-N-MET-BLOCKED
037360        WHEN "REVIEW"
037380           ADD 1 TO WK-N-MET-REVIEW
037400        WHEN OTHER
037420           ADD 1 TO WK-N-MET-ALLOWED
037700     END-EVALUATE.
037720     IF U0-ON
037740        DISPLAY "SNTFEVAL - WORK DUMP " WK-N-EVAL-WORK-DUMP
037760        DISPLAY "SNTFEVAL - MET DUMP  " WK-N-MET-ALT-DUMP.
037800 B899-ACCUMULATE-METRICS-EX.
037900     EXIT.
038000 EJECT
038100*----------------------------------------------------------------*
038200 B900-READ-NEXT-TRANSACTION.
038300*----------------------------------------------------------------*
038400     READ TRANSACTION-IN INTO SNTF-TXN-RECORD.
038500     IF WK-C-END-OF-FILE
038600        SET WK-C-EOF TO TRUE
038700     ELSE
038800        IF NOT WK-C-SUCCESSFUL
038900           DISPLAY "SNTFEVAL - READ ERROR - TRANSACTION-IN"
039000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100           SET WK-C-EOF TO TRUE.
039200 B999-READ-NEXT-TRANSACTION-EX.
039300     EXIT.
039400 EJECT
039500*----------------------------------------------------------------*
039600*SFP021 C000-CALL-METRICS-SERVICE.
039700*          HAND THE FINAL COUNTERS TO THE METRICS REPORTER AT
039800*          END OF FILE - SEE BUSINESS RULES SECTION 6.
039900*----------------------------------------------------------------*
040000 C000-CALL-METRICS-SERVICE.
040020*SFP047 TELL SNTFALRT THE RUN IS OVER SO IT CAN CLOSE ALERT-OUT.
040040     MOVE SPACES               TO WK-C-ALERT-RECORD.
040060     MOVE "Y"                  TO WK-C-ALERT-I-CLOSE-FL.
040080     CALL "SNTFALRT" USING WK-C-ALERT-RECORD.
040100     MOVE WK-N-MET-TOTAL       TO SNTF-MTR-TOTAL.
040200     MOVE WK-N-MET-BLOCKED     TO SNTF-MTR-BLOCKED.
040300     MOVE WK-N-MET-REVIEW      TO SNTF-MTR-REVIEW.
040400     MOVE WK-N-MET-ALLOWED     TO SNTF-MTR-ALLOWED.
040410*SFP083 HAND SNTFMETR THE RUN DATE CAPTURED AT A000-OPEN-FILES
040420*       SO IT CAN STAMP THE PRINT LINE INSTEAD OF A PLACEHOLDER.
040500     CALL "SNTFMETR" USING SNTF-MTR-COUNTERS
040510                            WK-C-RUN-DATE-YMD.
040600 C099-CALL-METRICS-SERVICE-EX.
040700     EXIT.
040800 EJECT
040900*----------------------------------------------------------------*
041000 Y900-ABNORMAL-TERMINATION.
041100*----------------------------------------------------------------*
041200     PERFORM Z000-CLOSE-FILES
041300        THRU Z099-CLOSE-FILES-EX.
041400     STOP RUN.
041500 EJECT
041600*----------------------------------------------------------------*
041700 Z000-CLOSE-FILES.
041800*----------------------------------------------------------------*
041900     CLOSE TRANSACTION-IN.
042000     IF NOT WK-C-SUCCESSFUL
042100        DISPLAY "SNTFEVAL - CLOSE FILE ERROR - TRANSACTION-IN"
042200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042300     CLOSE TRANSACTION-OUT.
042400     IF NOT WK-C-SUCCESSFUL
042500        DISPLAY "SNTFEVAL - CLOSE FILE ERROR - TRANSACTION-OUT"
042600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042700 Z099-CLOSE-FILES-EX.
042800     EXIT.
042900******************************************************************
043000************** END OF PROGRAM SOURCE -  SNTFEVAL ***************
043100******************************************************************

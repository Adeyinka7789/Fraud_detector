000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SNTFMETR.
000500 AUTHOR.         R SALAS.
000600 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000700 DATE-WRITTEN.   20 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE FRAUD
001200*               RATE FROM THE COUNTERS HANDED TO IT BY SNTFEVAL
001300*               AT END OF FILE, AND WRITE THE ONE-LINE METRICS
001400*               SUMMARY REPORT.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SFP010 - RSALAS  - 20/03/1999 - INITIAL VERSION.
002000*---------------------------------------------------------------*
002100* SFP021 - TMOLIN  - 04/10/1999 - WIDEN PRINT LINE TO 132 TO
002200*                    MATCH THE WIDE-CARRIAGE PRINT CHAIN, CR
002300*                    SFP-0211.
002400*---------------------------------------------------------------*
002500* SFY2K2 - TMOLIN  - 12/11/1999 - Y2K REMEDIATION - RUN-DATE IS
002600*                    NOW STAMPED CCYY-MM-DD ON THE PRINT LINE.
002700*---------------------------------------------------------------*
002800* SFP059 - NPRIETO - 02/03/2008 - TICKET SFP-4802 - FRAUD RATE
002900*                    WAS TRUNCATING INSTEAD OF ROUNDING, CHANGED
003000*                    COMPUTE TO ROUNDED.
003100*---------------------------------------------------------------*
003110* SFP083 - KABREU  - 11/02/2017 - TICKET SFP-6812 - A200 WAS
003120*                    STAMPING "SEE RUN HEADER SHEET" ON THE
003130*                    PRINT LINE INSTEAD OF THE RUN DATE THE
003140*                    SFY2K2 HISTORY ABOVE CLAIMS WE STAMP.
003150*                    SNTFEVAL NOW HANDS US THE RUN DATE ALONG
003160*                    WITH THE COUNTERS AND WE EDIT IT INTO
003170*                    SNTF-MTR-P-RUNDATE AS CCYY-MM-DD.
003180*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT METRICS-REPORT ASSIGN TO METRICRPT
004600        ORGANIZATION IS LINE SEQUENTIAL
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  METRICS-REPORT
005500     LABEL RECORDS ARE OMITTED
005600     RECORD CONTAINS 132 CHARACTERS.
005700 01  WK-C-PRINT-REC              PIC X(132).
005800*
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                      PIC X(24)        VALUE
006300     "** PROGRAM SNTFMETR **".
006400*
006500 01  WK-C-FILE-STATUS            PIC X(02)        VALUE "00".
006600     05  WK-C-STAT-1 REDEFINES WK-C-FILE-STATUS.
006700         10  WK-C-STAT-1-DIGIT   PIC X(01).
006800         10  FILLER              PIC X(01).
006810     05  WK-C-STAT-1-DUMP REDEFINES WK-C-STAT-1
006820                             PIC X(02).
006900     88  WK-C-SUCCESSFUL         VALUE "00".
007000*
007100 01  WK-C-METR-WORK.
007200     05  WK-N-METR-NUMERATOR     PIC 9(08)   COMP.
007300     05  FILLER                  PIC X(10).
007310 01  WK-C-METR-WORK-DUMP REDEFINES WK-C-METR-WORK
007320                             PIC X(14).
007400*
007500 COPY SNTFMTR.
007600*
007700 EJECT
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100 01  SNTF-MTR-COUNTERS-LK.
008200     05  SNTF-MTR-TOTAL-LK       PIC 9(07).
008300     05  SNTF-MTR-BLOCKED-LK     PIC 9(07).
008400     05  SNTF-MTR-REVIEW-LK      PIC 9(07).
008500     05  SNTF-MTR-ALLOWED-LK     PIC 9(07).
008510*SFP083 RUN DATE HANDED IN FROM SNTFEVAL'S WK-C-RUN-DATE, CCYYMMDD.
008520 01  SNTF-MTR-RUNDATE-LK.
008530     05  SNTF-MTR-RUNDATE-CC-LK  PIC 9(02).
008540     05  SNTF-MTR-RUNDATE-YY-LK  PIC 9(02).
008550     05  SNTF-MTR-RUNDATE-MM-LK  PIC 9(02).
008560     05  SNTF-MTR-RUNDATE-DD-LK  PIC 9(02).
008600 EJECT
008700*************************************************
008800 PROCEDURE DIVISION USING SNTF-MTR-COUNTERS-LK
008810                          SNTF-MTR-RUNDATE-LK.
008900*************************************************
009000 MAIN-MODULE.
009100     PERFORM A000-BUILD-AND-WRITE-REPORT
009200        THRU A099-BUILD-AND-WRITE-REPORT-EX.
009300     GOBACK.
009400 EJECT
009500*----------------------------------------------------------------*
009600 A000-BUILD-AND-WRITE-REPORT.
009700*----------------------------------------------------------------*
009800     MOVE SNTF-MTR-TOTAL-LK   TO SNTF-MTR-TOTAL.
009900     MOVE SNTF-MTR-BLOCKED-LK TO SNTF-MTR-BLOCKED.
010000     MOVE SNTF-MTR-REVIEW-LK  TO SNTF-MTR-REVIEW.
010100     MOVE SNTF-MTR-ALLOWED-LK TO SNTF-MTR-ALLOWED.
010200     PERFORM A100-COMPUTE-FRAUD-RATE
010300        THRU A199-COMPUTE-FRAUD-RATE-EX.
010400     PERFORM A200-FORMAT-PRINT-LINE
010500        THRU A299-FORMAT-PRINT-LINE-EX.
010600     PERFORM Y000-WRITE-REPORT
010700        THRU Y099-WRITE-REPORT-EX.
010800 A099-BUILD-AND-WRITE-REPORT-EX.
010900     EXIT.
011000 EJECT
011100*----------------------------------------------------------------*
011200*SFP059 A100-COMPUTE-FRAUD-RATE - (BLOCK+REVIEW)/TOTAL*100,
011300*          ROUNDED HALF-UP TO 2 DECIMALS, ZERO WHEN TOTAL = 0.
011400*----------------------------------------------------------------*
011500 A100-COMPUTE-FRAUD-RATE.
011600     IF SNTF-MTR-TOTAL = ZERO
011700        MOVE ZERO TO SNTF-MTR-FRAUD-PCT
011800        GO TO A199-COMPUTE-FRAUD-RATE-EX.
011900     COMPUTE WK-N-METR-NUMERATOR =
012000        SNTF-MTR-BLOCKED + SNTF-MTR-REVIEW.
012100     COMPUTE SNTF-MTR-FRAUD-PCT ROUNDED =
012200        (WK-N-METR-NUMERATOR / SNTF-MTR-TOTAL) * 100.
012250     IF U0-ON
012260        DISPLAY "SNTFMETR - STATUS DUMP " WK-C-STAT-1-DUMP
012270        DISPLAY "SNTFMETR - WORK DUMP   " WK-C-METR-WORK-DUMP.
012280 A199-COMPUTE-FRAUD-RATE-EX.
012290     EXIT.
012300*----------------------------------------------------------------*
012310 A200-FORMAT-PRINT-LINE.
012320*----------------------------------------------------------------*
012321*SFP083 EDIT THE RUN DATE LINKAGE FIELDS INTO CCYY-MM-DD.
012322     STRING SNTF-MTR-RUNDATE-CC-LK DELIMITED BY SIZE
012323            SNTF-MTR-RUNDATE-YY-LK DELIMITED BY SIZE
012324            "-"                    DELIMITED BY SIZE
012325            SNTF-MTR-RUNDATE-MM-LK DELIMITED BY SIZE
012326            "-"                    DELIMITED BY SIZE
012327            SNTF-MTR-RUNDATE-DD-LK DELIMITED BY SIZE
012328       INTO SNTF-MTR-P-RUNDATE.
012340     MOVE SNTF-MTR-TOTAL          TO SNTF-MTR-P-TOTAL.
012350     MOVE SNTF-MTR-BLOCKED        TO SNTF-MTR-P-BLOCKED.
012360     MOVE SNTF-MTR-REVIEW         TO SNTF-MTR-P-REVIEW.
012370     MOVE SNTF-MTR-ALLOWED        TO SNTF-MTR-P-ALLOWED.
012380     MOVE SNTF-MTR-FRAUD-PCT      TO SNTF-MTR-P-FRAUD-PCT.
012390 A299-FORMAT-PRINT-LINE-EX.
012400     EXIT.
012410 EJECT
012420*----------------------------------------------------------------*
012430 Y000-WRITE-REPORT.
012440*----------------------------------------------------------------*
012450     OPEN OUTPUT METRICS-REPORT.
012460     IF NOT WK-C-SUCCESSFUL
012470        DISPLAY "SNTFMETR - OPEN FILE ERROR - METRICS-REPORT"
012480        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012490        GO TO Y099-WRITE-REPORT-EX.
012500     MOVE SNTF-MTR-PRINT-LINE TO WK-C-PRINT-REC.
012510     WRITE WK-C-PRINT-REC.
012520     IF NOT WK-C-SUCCESSFUL
012530        DISPLAY "SNTFMETR - WRITE FILE ERROR - METRICS-REPORT"
012540        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012550     CLOSE METRICS-REPORT.
012560     IF NOT WK-C-SUCCESSFUL
012570        DISPLAY "SNTFMETR - CLOSE FILE ERROR - METRICS-REPORT"
012580        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012590 Y099-WRITE-REPORT-EX.
012600     EXIT.
012610******************************************************************
012620************** END OF PROGRAM SOURCE -  SNTFMETR ***************
012630******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SNTFMODL.
000500 AUTHOR.         V TANAY.
000600 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000700 DATE-WRITTEN.   06 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE
001200*               ENHANCED MODEL SCORE.  THE AMOUNT TERM IS A
001300*               PIECEWISE-LINEAR APPROXIMATION TO A LOGISTIC
001400*               SIGMOID CURVE, BUILT FROM A TABLE OF BREAKPOINTS
001500*               BECAUSE THIS COMPILER HAS NO FLOATING-POINT
001600*               EXPONENTIAL FUNCTION AVAILABLE TO US.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFP005 - VTANAY  - 06/03/1999 - INITIAL VERSION.
002200*---------------------------------------------------------------*
002300* SFP021 - RSALAS  - 02/11/1999 - TICKET SFP-0963 - ADDED THE
002400*                    WEEKEND/NIGHT TIME-OF-DAY TERM PER THE
002500*                    REVISED RISK STANDARD.
002600*---------------------------------------------------------------*
002700* SFP038 - DCHONG  - 28/01/2003 - Y2K FOLLOW-UP - CONFIRMED THE
002800*                    WK-C-MODEL-I-HOUR/DOW FIELDS CARRY NO
002900*                    CENTURY DIGITS AND NEED NO CHANGE.
003000*---------------------------------------------------------------*
003100* SFP061 - NPRIETO - 11/05/2009 - TICKET SFP-5120 - CLAMP FINAL
003200*                    SCORE TO THE RANGE 0 THRU 1 BEFORE RETURN.
003300*---------------------------------------------------------------*
003310* SFP082 - KABREU  - 14/07/2014 - TICKET SFP-6604 - A400-TIME-TERM
003320*                    WAS TESTING DOW = 1 OR 7 FOR WEEKEND.  UNDER
003330*                    OUR OWN DOW NUMBERING (1=MONDAY THRU 7=SUNDAY)
003340*                    THAT PUT THE BONUS ON MONDAY AND MISSED
003350*                    SATURDAY ENTIRELY.  CORRECTED TO DOW = 6 OR 7.
003360*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300*
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                      PIC X(24)        VALUE
005800     "** PROGRAM SNTFMODL **".
005900*
006000 01  WK-C-MODEL-WORK.
006100     05  WK-N-MDL-AMT-LO         PIC 9(05)   COMP.
006200     05  WK-N-MDL-AMT-HI         PIC 9(05)   COMP.
006300     05  WK-N-MDL-SC-LO          PIC 9V9(4)  COMP-3.
006400     05  WK-N-MDL-SC-HI          PIC 9V9(4)  COMP-3.
006500     05  WK-N-MDL-SPAN-AMT       PIC 9(05)   COMP.
006600     05  WK-N-MDL-SPAN-SC        PIC 9V9(4)  COMP-3.
006700     05  WK-N-MDL-RUN-TOTAL      PIC S9V9(4) COMP-3.
006800     05  FILLER                  PIC X(06).
006810 01  WK-C-MODEL-WORK-DUMP REDEFINES WK-C-MODEL-WORK
006820                             PIC X(30).
006900*
007000*----------------------------------------------------------------*
007100*    AMOUNT-TERM SIGMOID BREAKPOINT TABLE, PER THE RISK STANDARD
007200*    REV. 1999-03.  AMOUNT BREAKS AT 0, 1000, 2000, 4000, 6000;
007300*    SCORE BREAKS AT .0200, .0800, .1500, .2600, .2900, CAPPED
007400*    AT .3000 ABOVE 6000.
007500*----------------------------------------------------------------*
007600 01  WK-C-SIGMOID-TABLE.
007700     05  FILLER  PIC 9(05) VALUE 00000.
007800     05  FILLER  PIC 9V9(4) VALUE 0.0200.
007900     05  FILLER  PIC 9(05) VALUE 01000.
008000     05  FILLER  PIC 9V9(4) VALUE 0.0800.
008100     05  FILLER  PIC 9(05) VALUE 02000.
008200     05  FILLER  PIC 9V9(4) VALUE 0.1500.
008300     05  FILLER  PIC 9(05) VALUE 04000.
008400     05  FILLER  PIC 9V9(4) VALUE 0.2600.
008500     05  FILLER  PIC 9(05) VALUE 06000.
008600     05  FILLER  PIC 9V9(4) VALUE 0.2900.
008700 01  WK-C-SIGMOID-TBL REDEFINES WK-C-SIGMOID-TABLE.
008800     05  WK-C-SIGMOID-ENTRY OCCURS 5 TIMES
008900                            INDEXED BY WK-X-SIG-IDX.
009000         10  WK-N-SIG-AMT-BREAK  PIC 9(05).
009100         10  WK-N-SIG-SC-BREAK   PIC 9V9(4).
009110 01  WK-C-SIGMOID-DUMP REDEFINES WK-C-SIGMOID-TBL
009120                             PIC X(50).
009200*
009300 EJECT
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY SNTFMLK.
009800 EJECT
009900*********************************************
010000 PROCEDURE DIVISION USING WK-C-MODEL-RECORD.
010100*********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-SCORE-MODEL
010400        THRU A099-SCORE-MODEL-EX.
010500     GOBACK.
010600 EJECT
010700*----------------------------------------------------------------*
010800 A000-SCORE-MODEL.
010900*----------------------------------------------------------------*
011000     MOVE ZERO TO WK-C-MODEL-O-AMT-TERM  WK-C-MODEL-O-VEL-TERM
011100                  WK-C-MODEL-O-RISK-TERM WK-C-MODEL-O-TIME-TERM
011200                  WK-C-MODEL-O-SCORE.
011300     PERFORM A100-AMOUNT-TERM   THRU A199-AMOUNT-TERM-EX.
011400     PERFORM A200-VELOCITY-TERM THRU A299-VELOCITY-TERM-EX.
011500     PERFORM A300-RISK-TERM     THRU A399-RISK-TERM-EX.
011600     PERFORM A400-TIME-TERM     THRU A499-TIME-TERM-EX.
011700     PERFORM A900-COMBINE-AND-CLAMP THRU A999-COMBINE-AND-CLAMP-EX.
011800 A099-SCORE-MODEL-EX.
011900     EXIT.
012000 EJECT
012100*----------------------------------------------------------------*
012200*SFP005 A100-AMOUNT-TERM - LOOK UP THE TWO SURROUNDING BREAKS IN
012300*          THE SIGMOID TABLE AND LINEARLY INTERPOLATE BETWEEN
012400*          THEM.  ABOVE THE LAST BREAK, USE THE CAPPED VALUE.
012500*----------------------------------------------------------------*
012600 A100-AMOUNT-TERM.
012700     IF WK-C-MODEL-I-AMOUNT >= WK-N-SIG-AMT-BREAK (5)
012800        MOVE 0.3000 TO WK-C-MODEL-O-AMT-TERM
012900        GO TO A199-AMOUNT-TERM-EX.
013000*
013100     SET WK-X-SIG-IDX TO 1.
013200     PERFORM A110-FIND-BRACKET THRU A119-FIND-BRACKET-EX
013300        VARYING WK-X-SIG-IDX FROM 1 BY 1
013400        UNTIL WK-X-SIG-IDX > 4.
013500     PERFORM A120-INTERPOLATE THRU A129-INTERPOLATE-EX.
013600 A199-AMOUNT-TERM-EX.
013700     EXIT.
013800*----------------------------------------------------------------*
013900 A110-FIND-BRACKET.
014000*----------------------------------------------------------------*
014100     SET WK-X-SIG-IDX UP BY 1.
014200     IF WK-C-MODEL-I-AMOUNT < WK-N-SIG-AMT-BREAK (WK-X-SIG-IDX)
014300        SET WK-X-SIG-IDX DOWN BY 1
014400        MOVE WK-N-SIG-AMT-BREAK (WK-X-SIG-IDX)   TO WK-N-MDL-AMT-LO
014500        MOVE WK-N-SIG-SC-BREAK  (WK-X-SIG-IDX)   TO WK-N-MDL-SC-LO
014600        SET WK-X-SIG-IDX UP BY 1
014700        MOVE WK-N-SIG-AMT-BREAK (WK-X-SIG-IDX)   TO WK-N-MDL-AMT-HI
014800        MOVE WK-N-SIG-SC-BREAK  (WK-X-SIG-IDX)   TO WK-N-MDL-SC-HI
014900        SET WK-X-SIG-IDX TO 9
015000     ELSE
015100        SET WK-X-SIG-IDX DOWN BY 1.
015200 A119-FIND-BRACKET-EX.
015300     EXIT.
015400*----------------------------------------------------------------*
015500*SFP005 A120-INTERPOLATE - LINEARLY INTERPOLATE THE SCORE BETWEEN
015600*          THE BRACKETING BREAKPOINTS FOUND ABOVE.
015700*----------------------------------------------------------------*
015800 A120-INTERPOLATE.
015900     COMPUTE WK-N-MDL-SPAN-AMT =
016000        WK-N-MDL-AMT-HI - WK-N-MDL-AMT-LO.
016100     COMPUTE WK-N-MDL-SPAN-SC  ROUNDED =
016200        WK-N-MDL-SC-HI  - WK-N-MDL-SC-LO.
016300     IF WK-N-MDL-SPAN-AMT = 0
016400        MOVE WK-N-MDL-SC-LO TO WK-C-MODEL-O-AMT-TERM
016500     ELSE
016600        COMPUTE WK-C-MODEL-O-AMT-TERM ROUNDED =
016700           WK-N-MDL-SC-LO +
016800           (WK-N-MDL-SPAN-SC *
016900             ((WK-C-MODEL-I-AMOUNT - WK-N-MDL-AMT-LO) /
017000               WK-N-MDL-SPAN-AMT)).
017100 A129-INTERPOLATE-EX.
017200     EXIT.
017300 EJECT
017400*----------------------------------------------------------------*
017500*SFP005 A200-VELOCITY-TERM - MIN(VEL-1H / 10 * 0.2, 0.2) PER THE
017600*          RISK STANDARD.
017700*----------------------------------------------------------------*
017800 A200-VELOCITY-TERM.
017900     COMPUTE WK-C-MODEL-O-VEL-TERM ROUNDED =
018000        (WK-C-MODEL-I-VEL-1H / 10) * 0.2.
018100     IF WK-C-MODEL-O-VEL-TERM > 0.2000
018200        MOVE 0.2000 TO WK-C-MODEL-O-VEL-TERM.
018300 A299-VELOCITY-TERM-EX.
018400     EXIT.
018500*----------------------------------------------------------------*
018600*SFP005 A300-RISK-TERM - MERCHANT-RISK * 0.3, IP-RISK * 0.2,
018700*          DEVICE-RISK * 0.1 PER THE RISK STANDARD.
018800*----------------------------------------------------------------*
018900 A300-RISK-TERM.
019000     COMPUTE WK-C-MODEL-O-RISK-TERM ROUNDED =
019100        (WK-C-MODEL-I-MERC-RISK * 0.3)
019200        + (WK-C-MODEL-I-IP-RISK  * 0.2)
019300        + (WK-C-MODEL-I-DEV-RISK * 0.1).
019400 A399-RISK-TERM-EX.
019500     EXIT.
019600*----------------------------------------------------------------*
019700*SFP021 A400-TIME-TERM - WEEKEND (DOW = SATURDAY OR SUNDAY) ADDS
019800*          .10, NIGHT HOURS (BEFORE 0600 OR AFTER 2200) ADD .10,
019900*          BOTH MAY APPLY TOGETHER.  DOW 1 = MONDAY, 6 = SATURDAY,
019910*SFP082*   7 = SUNDAY, PER THE SNTFTXN RECORD LAYOUT.
020000*----------------------------------------------------------------*
020100 A400-TIME-TERM.
020200     IF WK-C-MODEL-I-DOW = 6 OR WK-C-MODEL-I-DOW = 7
020300        ADD 0.1 TO WK-C-MODEL-O-TIME-TERM.
020400     IF WK-C-MODEL-I-HOUR < 6 OR WK-C-MODEL-I-HOUR > 22
020500        ADD 0.1 TO WK-C-MODEL-O-TIME-TERM.
020600 A499-TIME-TERM-EX.
020700     EXIT.
020800 EJECT
020900*----------------------------------------------------------------*
021000*SFP061 A900-COMBINE-AND-CLAMP - SUM THE FOUR TERMS AND CLAMP
021100*          THE FINAL SCORE TO THE RANGE 0 THRU 1.
021200*----------------------------------------------------------------*
021300 A900-COMBINE-AND-CLAMP.
021400     COMPUTE WK-N-MDL-RUN-TOTAL ROUNDED =
021500        WK-C-MODEL-O-AMT-TERM + WK-C-MODEL-O-VEL-TERM
021600        + WK-C-MODEL-O-RISK-TERM + WK-C-MODEL-O-TIME-TERM.
021700     IF WK-N-MDL-RUN-TOTAL < 0
021800        MOVE 0 TO WK-N-MDL-RUN-TOTAL.
021900     IF WK-N-MDL-RUN-TOTAL > 1
022000        MOVE 1 TO WK-N-MDL-RUN-TOTAL.
022100     MOVE WK-N-MDL-RUN-TOTAL TO WK-C-MODEL-O-SCORE.
022110     IF U0-ON
022120        DISPLAY "SNTFMODL - WORK DUMP " WK-C-MODEL-WORK-DUMP
022130        DISPLAY "SNTFMODL - SIGMOID   " WK-C-SIGMOID-DUMP.
022200 A999-COMBINE-AND-CLAMP-EX.
022300     EXIT.
022400******************************************************************
022500************** END OF PROGRAM SOURCE -  SNTFMODL ***************
022600******************************************************************

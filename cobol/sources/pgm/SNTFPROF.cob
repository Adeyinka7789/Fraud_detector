000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SNTFPROF.
000400 AUTHOR.         V TANAY.
000500 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000600 DATE-WRITTEN.   09 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION :  BATCH DRIVER TO BUILD PER-USER BEHAVIOUR PROFILES.
001100*               READS THE DECISIONED/HISTORY FILE, WHICH MUST BE
001200*               IN USER-ID SEQUENCE, AND BREAKS ON USER-ID.  ONLY
001300*               TRANSACTIONS WITHIN THE TRAILING 30-DAY WINDOW OF
001400*               THE RUN DATE ARE ACCUMULATED; A USER WITH NO
001500*               RECORDS IN THE WINDOW STILL GETS A PROFILE
001600*               RECORD, WITH ZERO COUNTS AND COMMON-DECISION OF
001700*               UNKNOWN.
001800*-----------------------------------------------------------------
001900*HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100*MOD.#   INIT   DATE        DESCRIPTION
002200*------  ------ ----------  ----------------------------------
002300*SFP006  VTANAY 09/03/1999 - INITIAL VERSION.
002400*SFP025  RSALAS 22/11/1999 - TICKET SFP-1090 - WINDOW TEST WAS
002500*                            INCLUSIVE OF DAY 31, CHANGED TO A
002600*                            STRICT 30-DAY WINDOW.
002700*SFY2K1  TMOLIN 09/11/1999 - Y2K REMEDIATION - DAY-NUMBER CALC
002800*                            NOW CARRIES A FOUR-DIGIT YEAR.
002900*SFP055  DCHONG 14/07/2006 - TICKET SFP-3890 - COMMON-DECISION
003000*                            TIE-BREAK WAS FAVOURING THE LAST
003100*                            DECISION SEEN INSTEAD OF THE FIRST;
003200*                            CORRECTED TO FIRST-ENCOUNTERED MAX.
003300*-----------------------------------------------------------------
003400 EJECT
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT HISTORY-IN  ASSIGN TO HISTORY-IN
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000     SELECT PROFILE-OUT ASSIGN TO PROFILE-OUT
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300 EJECT
005400******************************************************************
005500 DATA DIVISION.
005600******************************************************************
005700 FILE SECTION.
005800******************************************************************
005900 FD  HISTORY-IN
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS SNTF-DEC-RECORD.
006200 COPY SNTFDEC.
006300*
006400 FD  PROFILE-OUT
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS SNTF-PRF-RECORD.
006700 COPY SNTFPRF.
006800 EJECT
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200 01  FILLER                     PIC X(24) VALUE
007300     "** PROGRAM SNTFPROF **".
007400*
007500 01  WK-C-WORK-AREA.
007600 COPY SNTFCOM.
007700*
007800 01  WK-C-PROF-SWITCHES.
007900     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
008000         88  WK-C-EOF                   VALUE "Y".
008100     05  WK-C-FIRST-REC-SW      PIC X(01) VALUE "Y".
008200         88  WK-C-FIRST-RECORD          VALUE "Y".
008300     05  FILLER                 PIC X(08).
008400*
008500*----------------------------------------------------------------*
008600*    CURRENT USER-ID BEING ACCUMULATED AND ITS SAVED-AREA FOR
008700*    THE LOOK-AHEAD CONTROL BREAK.
008800*----------------------------------------------------------------*
008900 01  WK-C-PROF-CONTROL.
009000     05  WK-C-SAVE-USERID       PIC X(12).
009100     05  FILLER                 PIC X(08).
009150*
009160*----------------------------------------------------------------*
009170*    REGION/ACCOUNT SPLIT VIEW OF THE USER-ID, FOR THE TRACE
009180*    DISPLAY ONLY - THE FIRST TWO BYTES OF A SENTINELPAY USER-ID
009190*    CARRY THE ISSUING REGION CODE.
009200*----------------------------------------------------------------*
009210 01  WK-C-SAVE-USERID-R REDEFINES WK-C-PROF-CONTROL.
009220     05  WK-C-SAVE-USERID-REGION PIC X(02).
009230     05  WK-C-SAVE-USERID-ACCT   PIC X(18).
009400 01  WK-N-PROF-ACCUM.
009500     05  WK-N-SUM-AMOUNT        PIC S9(11)V99 COMP-3.
009600     05  WK-N-WINDOW-CNT        PIC 9(05)     COMP.
009700     05  WK-N-HIGH-RISK-CNT     PIC 9(05)     COMP.
009800     05  WK-N-DEC-ALLOW-CNT     PIC 9(05)     COMP.
009900     05  WK-N-DEC-REVIEW-CNT    PIC 9(05)     COMP.
010000     05  WK-N-DEC-BLOCK-CNT     PIC 9(05)     COMP.
010050     05  WK-N-COM-DEC-HIGH      PIC 9(05)     COMP.
010100     05  FILLER                 PIC X(06).
010110*
010120*----------------------------------------------------------------*
010130*    BYTE-OVERLAY DUMP VIEW OF THE ACCUMULATOR GROUP, DISPLAYED
010140*    AT THE USER BREAK ONLY WHEN UPSI-0 IS ON - OPERATIONS FLIPS
010150*    THIS SWITCH ON THE JOB CARD WHEN CHASING A RECONCILEMENT
010160*    QUESTION FROM THE RISK DESK.
010170*----------------------------------------------------------------*
010180 01  WK-C-ACCUM-DUMP-VIEW REDEFINES WK-N-PROF-ACCUM
010190                            PIC X(30).
010200*
010300*----------------------------------------------------------------*
010400*    DAY-NUMBER WORK AREA.  THE RUN-SHOP HAS NO CALENDAR ROUTINE
010500*    AVAILABLE TO THIS PROGRAM SO DATES ARE REDUCED TO A 360-DAY
010600*    (12 X 30) PSEUDO-JULIAN NUMBER FOR THE WINDOW COMPARISON -
010700*    ACCURATE ENOUGH FOR A 30-DAY LOOK-BACK.
010800*----------------------------------------------------------------*
010900 01  WK-N-DATE-WORK.
011000     05  WK-N-RUN-DAYNO         PIC 9(07)   COMP.
011100     05  WK-N-TXN-DAYNO         PIC 9(07)   COMP.
011200     05  WK-N-DAY-DIFF          PIC S9(07)  COMP.
011300     05  WK-C-TXN-DATE-PART     PIC X(08).
011400     05  WK-C-TXN-DATE-PART-R REDEFINES WK-C-TXN-DATE-PART.
011500         10  WK-N-TXN-CCYY      PIC 9(04).
011600         10  WK-N-TXN-MM        PIC 9(02).
011700         10  WK-N-TXN-DD        PIC 9(02).
011800     05  FILLER                 PIC X(06).
011900 EJECT
012000******************************************************************
012100 PROCEDURE DIVISION.
012200******************************************************************
012300 MAIN-MODULE.
012400     PERFORM A000-OPEN-FILES     THRU A099-OPEN-FILES-EX.
012500     PERFORM B000-PROCESS-HISTORY
012600        THRU B099-PROCESS-HISTORY-EX
012700        UNTIL WK-C-EOF.
012800     IF NOT WK-C-FIRST-RECORD
012900        PERFORM C000-USER-BREAK  THRU C099-USER-BREAK-EX.
013000     PERFORM Z000-CLOSE-FILES    THRU Z099-CLOSE-FILES-EX.
013100     STOP RUN.
013200 EJECT
013300*----------------------------------------------------------------*
013400 A000-OPEN-FILES.
013500*----------------------------------------------------------------*
013600     MOVE "SNTFPROF" TO WK-C-PGM-NAME.
013700     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
013900     COMPUTE WK-N-RUN-DAYNO =
014000        (WK-C-RUN-DATE-CC * 100 + WK-C-RUN-DATE-YY) * 360
014100        + (WK-C-RUN-DATE-MM * 30) + WK-C-RUN-DATE-DD.
014200     OPEN INPUT  HISTORY-IN.
014300     IF NOT WK-C-SUCCESSFUL
014400        DISPLAY "SNTFPROF - OPEN FILE ERROR - HISTORY-IN"
014500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600        GO TO Y900-ABNORMAL-TERMINATION.
014700     OPEN OUTPUT PROFILE-OUT.
014800     IF NOT WK-C-SUCCESSFUL
014900        DISPLAY "SNTFPROF - OPEN FILE ERROR - PROFILE-OUT"
015000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100        GO TO Y900-ABNORMAL-TERMINATION.
015200     PERFORM B900-READ-NEXT-HISTORY THRU B999-READ-NEXT-HISTORY-EX.
015300 A099-OPEN-FILES-EX.
015400     EXIT.
015500 EJECT
015600*----------------------------------------------------------------*
015700 B000-PROCESS-HISTORY.
015800*----------------------------------------------------------------*
015900     IF WK-C-FIRST-RECORD
016000        MOVE "N"              TO WK-C-FIRST-REC-SW
016100        MOVE SNTF-DEC-USERID  TO WK-C-SAVE-USERID
016200        PERFORM B800-ZERO-ACCUM THRU B899-ZERO-ACCUM-EX
016300     ELSE
016400        IF SNTF-DEC-USERID NOT = WK-C-SAVE-USERID
016500           PERFORM C000-USER-BREAK THRU C099-USER-BREAK-EX
016600           MOVE SNTF-DEC-USERID TO WK-C-SAVE-USERID
016700           PERFORM B800-ZERO-ACCUM THRU B899-ZERO-ACCUM-EX.
016800     PERFORM B100-ACCUMULATE-USER THRU B199-ACCUMULATE-USER-EX.
016900     PERFORM B900-READ-NEXT-HISTORY THRU B999-READ-NEXT-HISTORY-EX.
017000 B099-PROCESS-HISTORY-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 B100-ACCUMULATE-USER.
017400*----------------------------------------------------------------*
017500     MOVE SNTF-DEC-TIMESTAMP (1:8) TO WK-C-TXN-DATE-PART.
017600     COMPUTE WK-N-TXN-DAYNO =
017700        (WK-N-TXN-CCYY * 360) + (WK-N-TXN-MM * 30) + WK-N-TXN-DD.
017800     COMPUTE WK-N-DAY-DIFF = WK-N-RUN-DAYNO - WK-N-TXN-DAYNO.
017900     IF WK-N-DAY-DIFF < 0 OR WK-N-DAY-DIFF > 30
018000        GO TO B199-ACCUMULATE-USER-EX.
018100     ADD 1                      TO WK-N-WINDOW-CNT.
018200     ADD SNTF-DEC-AMOUNT        TO WK-N-SUM-AMOUNT.
018300     IF SNTF-DEC-RISK-SCORE > 0.7
018400        ADD 1 TO WK-N-HIGH-RISK-CNT.
018500     IF SNTF-DEC-DECISION = "ALLOW "
018600        ADD 1 TO WK-N-DEC-ALLOW-CNT
018700     ELSE
018800        IF SNTF-DEC-DECISION = "REVIEW"
018900           ADD 1 TO WK-N-DEC-REVIEW-CNT
019000        ELSE
019100           IF SNTF-DEC-DECISION = "BLOCK "
019200              ADD 1 TO WK-N-DEC-BLOCK-CNT.
019300 B199-ACCUMULATE-USER-EX.
019400     EXIT.
019500*----------------------------------------------------------------*
019600 B800-ZERO-ACCUM.
019700*----------------------------------------------------------------*
019800     MOVE ZERO TO WK-N-SUM-AMOUNT    WK-N-WINDOW-CNT
019900                  WK-N-HIGH-RISK-CNT WK-N-DEC-ALLOW-CNT
020000                  WK-N-DEC-REVIEW-CNT WK-N-DEC-BLOCK-CNT.
020100 B899-ZERO-ACCUM-EX.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 B900-READ-NEXT-HISTORY.
020500*----------------------------------------------------------------*
020600     READ HISTORY-IN.
020700     IF WK-C-SUCCESSFUL
020800        CONTINUE
020900     ELSE
021000        IF WK-C-END-OF-FILE
021100           SET WK-C-EOF TO TRUE
021200        ELSE
021300           DISPLAY "SNTFPROF - READ FILE ERROR - HISTORY-IN"
021400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021500           SET WK-C-EOF TO TRUE.
021600 B999-READ-NEXT-HISTORY-EX.
021700     EXIT.
021800 EJECT
021900*----------------------------------------------------------------*
022000 C000-USER-BREAK.
022100*----------------------------------------------------------------*
022150     IF U0-ON
022160        DISPLAY "SNTFPROF - BREAK REGION " WK-C-SAVE-USERID-REGION
022170           " ACCT " WK-C-SAVE-USERID-ACCT
022180        DISPLAY "SNTFPROF - ACCUM DUMP   " WK-C-ACCUM-DUMP-VIEW.
022200     PERFORM C100-COMPUTE-PROFILE THRU C199-COMPUTE-PROFILE-EX.
022300     PERFORM C200-WRITE-PROFILE   THRU C299-WRITE-PROFILE-EX.
022400 C099-USER-BREAK-EX.
022500     EXIT.
022600*----------------------------------------------------------------*
022700*SFP025 C100-COMPUTE-PROFILE - BUSINESS RULES SECTION 4.  A USER
022800*          WITH NO RECORDS IN THE WINDOW GETS A ZERO PROFILE AND
022900*          COMMON-DECISION OF UNKNOWN.
023000*----------------------------------------------------------------*
023100 C100-COMPUTE-PROFILE.
023200     MOVE SPACES TO SNTF-PRF-RECORD.
023300     MOVE WK-C-SAVE-USERID TO SNTF-PRF-USERID.
023400     IF WK-N-WINDOW-CNT = ZERO
023500        MOVE ZERO     TO SNTF-PRF-AVG-AMOUNT SNTF-PRF-TXN-COUNT
023600                         SNTF-PRF-FREQUENCY  SNTF-PRF-HIGH-RISK-PCT
023700        MOVE "UNKNOWN" TO SNTF-PRF-COMMON-DEC
023800        GO TO C199-COMPUTE-PROFILE-EX.
023900     MOVE WK-N-WINDOW-CNT TO SNTF-PRF-TXN-COUNT.
024000     COMPUTE SNTF-PRF-AVG-AMOUNT ROUNDED =
024100        WK-N-SUM-AMOUNT / WK-N-WINDOW-CNT.
024200     COMPUTE SNTF-PRF-FREQUENCY ROUNDED =
024300        WK-N-WINDOW-CNT / 30.
024400     COMPUTE SNTF-PRF-HIGH-RISK-PCT ROUNDED =
024500        (WK-N-HIGH-RISK-CNT / WK-N-WINDOW-CNT) * 100.
024600     PERFORM C300-COMMON-DECISION THRU C399-COMMON-DECISION-EX.
024700 C199-COMPUTE-PROFILE-EX.
024800     EXIT.
024900*----------------------------------------------------------------*
025000*SFP055 C300-COMMON-DECISION - FIRST-ENCOUNTERED MAXIMUM AMONG
025100*          ALLOW, REVIEW, BLOCK - TESTED IN THAT ORDER SO A TIE
025200*          FAVOURS ALLOW OVER REVIEW OVER BLOCK.
025300*----------------------------------------------------------------*
025400 C300-COMMON-DECISION.
025500     MOVE "ALLOW "  TO SNTF-PRF-COMMON-DEC.
025600     MOVE WK-N-DEC-ALLOW-CNT TO WK-N-COM-DEC-HIGH.
025700*                         (RUNNING HIGH-WATER MARK OF THE 3 COUNTS)
025800     IF WK-N-DEC-REVIEW-CNT > WK-N-COM-DEC-HIGH
025900        MOVE "REVIEW" TO SNTF-PRF-COMMON-DEC
026000        MOVE WK-N-DEC-REVIEW-CNT TO WK-N-COM-DEC-HIGH.
026100     IF WK-N-DEC-BLOCK-CNT > WK-N-COM-DEC-HIGH
026200        MOVE "BLOCK " TO SNTF-PRF-COMMON-DEC.
026300 C399-COMMON-DECISION-EX.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 C200-WRITE-PROFILE.
026700*----------------------------------------------------------------*
026800     WRITE SNTF-PRF-RECORD.
026900     IF NOT WK-C-SUCCESSFUL
027000        DISPLAY "SNTFPROF - WRITE FILE ERROR - PROFILE-OUT"
027100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027200 C299-WRITE-PROFILE-EX.
027300     EXIT.
027400 EJECT
027500*----------------------------------------------------------------*
027600 Y900-ABNORMAL-TERMINATION.
027700*----------------------------------------------------------------*
027800     PERFORM Z000-CLOSE-FILES THRU Z099-CLOSE-FILES-EX.
027900     STOP RUN.
028000 EJECT
028100*----------------------------------------------------------------*
028200 Z000-CLOSE-FILES.
028300*----------------------------------------------------------------*
028400     CLOSE HISTORY-IN.
028500     IF NOT WK-C-SUCCESSFUL
028600        DISPLAY "SNTFPROF - CLOSE FILE ERROR - HISTORY-IN"
028700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
028800     CLOSE PROFILE-OUT.
028900     IF NOT WK-C-SUCCESSFUL
029000        DISPLAY "SNTFPROF - CLOSE FILE ERROR - PROFILE-OUT"
029100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029200 Z099-CLOSE-FILES-EX.
029300     EXIT.
029400******************************************************************
029500************** END OF PROGRAM SOURCE -  SNTFPROF ***************
029600******************************************************************

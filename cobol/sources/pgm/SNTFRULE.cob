000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SNTFRULE.
000500 AUTHOR.         R SALAS.
000600 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000700 DATE-WRITTEN.   04 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EVALUATE THE FOUR
001200*               NAMED FRAUD RULES (HIGH-AMOUNT, HIGH-VELOCITY,
001300*               RISKY-MERCHANT, GEO-LOCATION) AND RETURN EACH
001400*               RULE'S TRIGGERED FLAG AND SCORE CONTRIBUTION
001500*               PLUS THE CAPPED TOTAL AND OVERALL-TRIGGERED
001600*               FLAG.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFP003 - RSALAS  - 04/03/1999 - INITIAL VERSION.
002200*---------------------------------------------------------------*
002300* SFP016 - VTANAY  - 30/08/1999 - ADD WK-C-RULE-O-TRIG-CNT SO
002400*                    SNTFEVAL CAN LOG HOW MANY RULES FIRED.
002500*---------------------------------------------------------------*
002600* SFP039 - DCHONG  - 14/01/2003 - TICKET SFP-2204 - GEO RULE WAS
002700*                    ADDING THE -0.1 CREDIT FOR INTERNAL IPS
002800*                    INTO THE TOTAL.  PER THE RISK STANDARD THE
002900*                    CREDIT IS NEVER SUMMED BECAUSE THE RULE IS
003000*                    NOT TRIGGERED WHEN THE IP IS INTERNAL.
003100*---------------------------------------------------------------*
003200* SFP052 - NPRIETO - 19/10/2008 - TICKET SFP-4417 - ON ANY
003300*                    EVALUATION FAILURE RETURN AN EMPTY RULE
003400*                    LIST WITH TOTAL ZERO RATHER THAN ABEND.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                      PIC X(24)        VALUE
006000     "** PROGRAM SNTFRULE **".
006100*
006200 01  WK-C-RULE-WORK.
006300     05  WK-N-RULE-RUNNING-TOT   PIC S9V9(4) COMP-3.
006400     05  WK-N-RULE-TRIG-CNT      PIC 9(01)   COMP.
006450     05  WK-N-MER-TBL-SUB        PIC 9(01)   COMP.
006500     05  WK-C-RULE-MER-LOWER     PIC X(20).
006600     05  FILLER                  PIC X(08).
006620*
006640*----------------------------------------------------------------*
006650*    BYTE-OVERLAY DUMP VIEW OF THE RULE WORK AREA, DISPLAYED WHEN
006660*    THE JOB CARD SETS UPSI-0 ON FOR RUN-TIME TRACING.
006680*----------------------------------------------------------------*
006690 01  WK-C-RULE-WORK-DUMP REDEFINES WK-C-RULE-WORK PIC X(35).
006700*
006800*----------------------------------------------------------------*
006900*    RISKY-MERCHANT TABLE OF BLOCKED MERCHANT NAMES, COMPARED
007000*    CASE-INSENSITIVELY.  REDEFINED AS A FIXED TABLE BECAUSE THE
007100*    RISK STANDARD NAMES EXACTLY THREE MERCHANTS.
007200*----------------------------------------------------------------*
007300 01  WK-C-RISKY-MERCHANT-LIST.
007400     05  FILLER                  PIC X(20) VALUE "high-risk-merchant ".
007500     05  FILLER                  PIC X(20) VALUE "casino              ".
007600     05  FILLER                  PIC X(20) VALUE "crypto-exchange     ".
007700 01  WK-C-RISKY-MERCHANT-TBL REDEFINES WK-C-RISKY-MERCHANT-LIST.
007800     05  WK-C-RISKY-MERC-ENTRY OCCURS 3 TIMES
007900                                PIC X(20).
007920 01  WK-C-RISKY-MERCHANT-DUMP REDEFINES WK-C-RISKY-MERCHANT-TBL
007940                                PIC X(60).
008000*
008100 EJECT
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY SNTFXTL.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-RULE-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-EVALUATE-RULES
009200        THRU A099-EVALUATE-RULES-EX.
009300     GOBACK.
009400 EJECT
009500*----------------------------------------------------------------*
009600 A000-EVALUATE-RULES.
009700*----------------------------------------------------------------*
009800     MOVE SPACES TO WK-C-RULE-OUTPUT.
009900     MOVE ZERO   TO WK-N-RULE-RUNNING-TOT WK-N-RULE-TRIG-CNT
010000                     WK-C-RULE-O-HIGH-AMT-SC WK-C-RULE-O-HIGH-VEL-SC
010100                     WK-C-RULE-O-RISKY-MER-SC WK-C-RULE-O-GEO-SC
010200                     WK-C-RULE-O-TOTAL-SCORE.
010300     MOVE "N"    TO WK-C-RULE-O-HIGH-AMT-FL WK-C-RULE-O-HIGH-VEL-FL
010400                     WK-C-RULE-O-RISKY-MER-FL WK-C-RULE-O-GEO-FL
010500                     WK-C-RULE-O-OVERALL-FL.
010600     MOVE "00000"  TO WK-C-RULE-ERROR-CD.
010700*
010800     IF WK-C-RULE-I-AMOUNT IS NOT NUMERIC
010900        MOVE "RULERR1" TO WK-C-RULE-ERROR-CD
011000        GO TO A099-EVALUATE-RULES-EX.
011100*
011200     PERFORM A100-RULE-HIGH-AMOUNT   THRU A199-RULE-HIGH-AMOUNT-EX.
011300     PERFORM A200-RULE-HIGH-VELOCITY THRU A299-RULE-HIGH-VELOCITY-EX.
011400     PERFORM A300-RULE-RISKY-MERCHANT
011500        THRU A399-RULE-RISKY-MERCHANT-EX.
011600     PERFORM A400-RULE-GEO-LOCATION  THRU A499-RULE-GEO-LOCATION-EX.
011700     PERFORM A900-CAP-AND-FLAG       THRU A999-CAP-AND-FLAG-EX.
011750     IF U0-ON
011760        DISPLAY "SNTFRULE - WORK DUMP " WK-C-RULE-WORK-DUMP
011770        DISPLAY "SNTFRULE - MERC TBL  " WK-C-RISKY-MERCHANT-DUMP.
011800 A099-EVALUATE-RULES-EX.
011900     EXIT.
012000 EJECT
012100*----------------------------------------------------------------*
012200 A100-RULE-HIGH-AMOUNT.
012300*----------------------------------------------------------------*
012400     IF WK-C-RULE-I-AMOUNT > 1000.00
012500        MOVE "Y"  TO WK-C-RULE-O-HIGH-AMT-FL
012600        MOVE 0.4  TO WK-C-RULE-O-HIGH-AMT-SC
012700        ADD 1     TO WK-N-RULE-TRIG-CNT.
012800 A199-RULE-HIGH-AMOUNT-EX.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 A200-RULE-HIGH-VELOCITY.
013200*----------------------------------------------------------------*
013300     IF WK-C-RULE-I-VEL-1H > 10 OR WK-C-RULE-I-VEL-24H > 50
013400        MOVE "Y"  TO WK-C-RULE-O-HIGH-VEL-FL
013500        ADD 1     TO WK-N-RULE-TRIG-CNT
013600        IF WK-C-RULE-I-VEL-1H > 20
013700           MOVE 0.6 TO WK-C-RULE-O-HIGH-VEL-SC
013800        ELSE
013900           IF WK-C-RULE-I-VEL-1H > 10
014000              MOVE 0.3 TO WK-C-RULE-O-HIGH-VEL-SC
014100           ELSE
014200              MOVE 0   TO WK-C-RULE-O-HIGH-VEL-SC.
014300 A299-RULE-HIGH-VELOCITY-EX.
014400     EXIT.
014500 EJECT
014600*----------------------------------------------------------------*
014700 A300-RULE-RISKY-MERCHANT.
014800*----------------------------------------------------------------*
014900     MOVE WK-C-RULE-I-MERCHANT TO WK-C-RULE-MER-LOWER.
015000     INSPECT WK-C-RULE-MER-LOWER CONVERTING
015100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015200        "abcdefghijklmnopqrstuvwxyz".
015300     PERFORM A310-SCAN-MERCHANT-TABLE
015500        THRU A319-SCAN-MERCHANT-TABLE-EX
015600        VARYING WK-N-MER-TBL-SUB FROM 1 BY 1
015700        UNTIL WK-N-MER-TBL-SUB > 3
015800           OR WK-C-RULE-O-RISKY-MER-FL = "Y".
015900 A399-RULE-RISKY-MERCHANT-EX.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 A310-SCAN-MERCHANT-TABLE.
016300*----------------------------------------------------------------*
016400     IF WK-C-RULE-MER-LOWER = WK-C-RISKY-MERC-ENTRY (WK-N-MER-TBL-SUB)
016500        MOVE "Y" TO WK-C-RULE-O-RISKY-MER-FL
016600        MOVE 0.5 TO WK-C-RULE-O-RISKY-MER-SC
016700        ADD 1    TO WK-N-RULE-TRIG-CNT.
016800 A319-SCAN-MERCHANT-TABLE-EX.
016900     EXIT.
017000 EJECT
017100*----------------------------------------------------------------*
017200*SFP039 A400-RULE-GEO-LOCATION.
017300*          AN IP IS INTERNAL WHEN IT BEGINS WITH 192.168, 10. OR
017400*          172.16 - INTERNAL MEANS NOT TRIGGERED AND THE -0.1
017500*          CREDIT IS NEVER SUMMED INTO THE TOTAL.  EXTERNAL
017600*          MEANS TRIGGERED WITH A +0.1 SCORE.
017700*----------------------------------------------------------------*
017800 A400-RULE-GEO-LOCATION.
017900     IF WK-C-RULE-I-IPADDR (1:7) = "192.168"
018000        OR WK-C-RULE-I-IPADDR (1:3) = "10."
018100        OR WK-C-RULE-I-IPADDR (1:6) = "172.16"
018200        MOVE "N" TO WK-C-RULE-O-GEO-FL
018300        MOVE 0   TO WK-C-RULE-O-GEO-SC
018400     ELSE
018500        MOVE "Y" TO WK-C-RULE-O-GEO-FL
018600        MOVE 0.1 TO WK-C-RULE-O-GEO-SC
018700        ADD  1   TO WK-N-RULE-TRIG-CNT.
018800 A499-RULE-GEO-LOCATION-EX.
018900     EXIT.
019000 EJECT
019100*----------------------------------------------------------------*
019200 A900-CAP-AND-FLAG.
019300*----------------------------------------------------------------*
019400     COMPUTE WK-N-RULE-RUNNING-TOT ROUNDED =
019500        WK-C-RULE-O-HIGH-AMT-SC + WK-C-RULE-O-HIGH-VEL-SC
019600        + WK-C-RULE-O-RISKY-MER-SC + WK-C-RULE-O-GEO-SC.
019700     IF WK-N-RULE-RUNNING-TOT > 1
019800        MOVE 1 TO WK-N-RULE-RUNNING-TOT.
019900     MOVE WK-N-RULE-RUNNING-TOT TO WK-C-RULE-O-TOTAL-SCORE.
020000     MOVE WK-N-RULE-TRIG-CNT    TO WK-C-RULE-O-TRIG-CNT.
020100     IF WK-N-RULE-RUNNING-TOT > 0.3
020200        MOVE "Y" TO WK-C-RULE-O-OVERALL-FL.
020300 A999-CAP-AND-FLAG-EX.
020400     EXIT.
020500******************************************************************
020600************** END OF PROGRAM SOURCE -  SNTFRULE ***************
020700******************************************************************

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SNTFRULM.
000400 AUTHOR.         T MOLIN.
000500 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000600 DATE-WRITTEN.   18 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION :  BATCH DRIVER TO MAINTAIN THE FRAUD RULE MASTER.
001100*               RULE-MASTER IS LOADED ENTIRELY INTO AN IN-CORE
001200*               TABLE AT START OF RUN, THE RULE-REQUESTS FILE IS
001300*               READ ONE MAINTENANCE REQUEST AT A TIME AND
001400*               APPLIED AGAINST THE TABLE (ADD/UPDATE/ENABLE/
001500*               DISABLE/DELETE/LIST-ALL/LIST-ACTIVE), AND THE
001600*               TABLE IS WRITTEN BACK OUT TO RULE-MASTER IN
001700*               RULE-ID ORDER AT END OF RUN.
001800*-----------------------------------------------------------------
001900*HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100*MOD.#   INIT   DATE        DESCRIPTION
002200*------  ------ ----------  ----------------------------------
002300*SFP009  TMOLIN 18/03/1999 - INITIAL VERSION.
002400*SFY2K3  TMOLIN 16/11/1999 - Y2K REMEDIATION - RULE CREATED-TS
002500*                            AND UPDATED-TS NOW STAMPED WITH A
002600*                            4-DIGIT CENTURY.
002700*SFP044  DCHONG 11/04/2004 - TICKET SFP-2118 - A REQUEST AGAINST
002800*                            A RULE-ID NOT ON FILE ABORTED THE
002900*                            WHOLE RUN.  CHANGED TO LOG AN ERROR
003000*                            AND SKIP THE REQUEST, PER THE RISK
003100*                            DESK.
003200*SFP061  NPRIETO 09/06/2009 - TICKET SFP-4950 - DELETE REQUEST
003300*                            LEFT A GAP IN THE TABLE INSTEAD OF
003400*                            CLOSING IT UP, CORRUPTING THE NEXT
003500*                            REWRITE.  TABLE NOW COMPRESSED ON
003600*                            DELETE.
003700*-----------------------------------------------------------------
003800 EJECT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100******************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RULE-MASTER   ASSIGN TO RULEMASTR
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400     SELECT RULE-REQUESTS ASSIGN TO RULEREQ
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700     SELECT RULE-REPORT   ASSIGN TO RULERPT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000 EJECT
006100******************************************************************
006200 DATA DIVISION.
006300******************************************************************
006400 FILE SECTION.
006500******************************************************************
006600 FD  RULE-MASTER
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS SNTF-RUL-RECORD.
006900 COPY SNTFRUL.
007000*
007100 FD  RULE-REQUESTS
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS SNTF-REQ-RECORD.
007400 COPY SNTFREQ.
007500*
007600 FD  RULE-REPORT
007700     LABEL RECORDS ARE OMITTED
007800     RECORD CONTAINS 80 CHARACTERS.
007900 01  WK-C-RPT-REC                PIC X(80).
008000 EJECT
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400 01  FILLER                     PIC X(24) VALUE
008500     "** PROGRAM SNTFRULM **".
008600*
008700 01  WK-C-WORK-AREA.
008800 COPY SNTFCOM.
008900*
009000 01  WK-C-RULM-SWITCHES.
009100     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
009200         88  WK-C-EOF                   VALUE "Y".
009300     05  WK-C-FOUND-SW          PIC X(01) VALUE "N".
009400         88  WK-C-FOUND                 VALUE "Y".
009500     05  FILLER                 PIC X(06).
009600*
009700*----------------------------------------------------------------*
009800*    IN-CORE RULE TABLE - LOADED FROM RULE-MASTER AT START OF
009900*    RUN, MAINTAINED IN RULE-ID ASCENDING ORDER, REWRITTEN BACK
010000*    OUT TO RULE-MASTER AT END OF RUN.  SEARCHED BY A LINEAR
010100*    SCAN, NOT BY AN INDEXED READ.
010200*----------------------------------------------------------------*
010300 01  WK-C-RULE-TABLE.
010400     05  WK-C-RULE-ENTRY             OCCURS 200 TIMES
010500                                     INDEXED BY WK-X-RUL-IDX.
010600         10  WK-N-RUL-ID             PIC 9(04)     COMP.
010700         10  WK-C-RUL-NAME           PIC X(20).
010800         10  WK-C-RUL-DESC           PIC X(40).
010900         10  WK-N-RUL-SCORE          PIC 9V9(4).
011000         10  WK-C-RUL-ENABLED        PIC X(01).
011100         10  WK-N-RUL-CREATED-TS     PIC 9(14).
011200         10  WK-N-RUL-UPDATED-TS     PIC 9(14).
011300*
011400*----------------------------------------------------------------*
011500*    BYTE-OVERLAY DUMP VIEW OF ONE TABLE ENTRY, DISPLAYED WHEN
011600*    THE JOB CARD SETS UPSI-0 ON FOR RUN-TIME TRACING.
011700*----------------------------------------------------------------*
011800 01  WK-C-RULE-TABLE-DUMP REDEFINES WK-C-RULE-TABLE.
011900     05  WK-C-RUL-ENTRY-DUMP         PIC X(96)
011950                                     OCCURS 200 TIMES
012000                                     INDEXED BY WK-X-DMP-IDX.
012100*
012200 01  WK-N-RULM-COUNTS.
012300     05  WK-N-RUL-COUNT          PIC 9(03)   COMP.
012400     05  WK-N-RUL-MAX-ID         PIC 9(04)   COMP.
012500     05  WK-N-RPT-COUNT          PIC 9(05)   COMP.
012600     05  FILLER                 PIC X(04).
012700*
012710 COPY SNTFRPT.
012720*
012800*----------------------------------------------------------------*
012900*    SPLIT VIEW OF THE CURRENT TIMESTAMP, BUILT FROM THE DATE
013000*    AND TIME ACCEPTED BELOW AND USED TO STAMP CREATED/UPDATED.
013100*----------------------------------------------------------------*
013200 01  WK-C-STAMP-WORK.
013300     05  WK-C-STAMP-DATE         PIC 9(08).
013320     05  WK-C-STAMP-DATE-R REDEFINES WK-C-STAMP-DATE.
013340         10  WK-N-STAMP-CCYY-PART    PIC 9(04).
013360         10  WK-N-STAMP-MM-PART      PIC 9(02).
013380         10  WK-N-STAMP-DD-PART      PIC 9(02).
013400     05  WK-C-STAMP-TIME         PIC 9(08).
013500     05  WK-C-STAMP-FULL         PIC X(14).
013600     05  FILLER                 PIC X(06).
013700 01  WK-N-STAMP-VIEW REDEFINES WK-C-STAMP-WORK.
013800     05  WK-N-STAMP-CCYYMMDD     PIC 9(08).
013900     05  WK-N-STAMP-HHMMSSCC     PIC 9(08).
014000     05  WK-N-STAMP-FULL-N       PIC 9(14).
014100     05  FILLER                 PIC X(06).
014200 EJECT
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600 MAIN-MODULE.
014700     PERFORM A000-LOAD-RULE-TABLE THRU A099-LOAD-RULE-TABLE-EX.
014800     OPEN INPUT  RULE-REQUESTS.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "SNTFRULM - OPEN FILE ERROR - RULE-REQUESTS"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO Y900-ABNORMAL-TERMINATION.
015300     OPEN OUTPUT RULE-REPORT.
015400     IF NOT WK-C-SUCCESSFUL
015500        DISPLAY "SNTFRULM - OPEN FILE ERROR - RULE-REPORT"
015600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700        GO TO Y900-ABNORMAL-TERMINATION.
015800     PERFORM B900-READ-NEXT-REQUEST
015900        THRU B999-READ-NEXT-REQUEST-EX.
016000     PERFORM B000-PROCESS-REQUESTS
016100        THRU B099-PROCESS-REQUESTS-EX
016200        UNTIL WK-C-EOF.
016300     CLOSE RULE-REQUESTS.
016400     CLOSE RULE-REPORT.
016500     PERFORM C000-REWRITE-RULE-MASTER
016600        THRU C099-REWRITE-RULE-MASTER-EX.
016700     STOP RUN.
016800 EJECT
016900*----------------------------------------------------------------*
017000*SFY2K3 A000-LOAD-RULE-TABLE - READ RULE-MASTER SEQUENTIALLY,
017100*          ALREADY IN RULE-ID ORDER, INTO THE IN-CORE TABLE.
017200*----------------------------------------------------------------*
017300 A000-LOAD-RULE-TABLE.
017400     MOVE ZERO TO WK-N-RUL-COUNT WK-N-RUL-MAX-ID WK-N-RPT-COUNT.
017500     OPEN INPUT RULE-MASTER.
017600     IF NOT WK-C-SUCCESSFUL
017700        DISPLAY "SNTFRULM - OPEN FILE ERROR - RULE-MASTER"
017800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900        GO TO Y900-ABNORMAL-TERMINATION.
018000     READ RULE-MASTER.
018100     PERFORM A100-LOAD-ONE-RULE THRU A199-LOAD-ONE-RULE-EX
018200        UNTIL WK-C-EOF.
018300     CLOSE RULE-MASTER.
018400 A099-LOAD-RULE-TABLE-EX.
018500     EXIT.
018600*----------------------------------------------------------------*
018700 A100-LOAD-ONE-RULE.
018800*----------------------------------------------------------------*
018900     ADD 1 TO WK-N-RUL-COUNT.
019000     SET WK-X-RUL-IDX TO WK-N-RUL-COUNT.
019100     MOVE SNTF-RUL-ID        TO WK-N-RUL-ID (WK-X-RUL-IDX).
019200     MOVE SNTF-RUL-NAME      TO WK-C-RUL-NAME (WK-X-RUL-IDX).
019300     MOVE SNTF-RUL-DESC      TO WK-C-RUL-DESC (WK-X-RUL-IDX).
019400     MOVE SNTF-RUL-SCORE     TO WK-N-RUL-SCORE (WK-X-RUL-IDX).
019500     MOVE SNTF-RUL-ENABLED   TO WK-C-RUL-ENABLED (WK-X-RUL-IDX).
019600     MOVE SNTF-RUL-CREATED-TS
019700                             TO WK-N-RUL-CREATED-TS (WK-X-RUL-IDX).
019800     MOVE SNTF-RUL-UPDATED-TS
019900                             TO WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX).
020000     IF SNTF-RUL-ID > WK-N-RUL-MAX-ID
020100        MOVE SNTF-RUL-ID    TO WK-N-RUL-MAX-ID.
020200     READ RULE-MASTER.
020250     IF WK-C-SUCCESSFUL
020300        GO TO A195-LOAD-ONE-RULE-CONT.
020400     IF WK-C-END-OF-FILE
020500        SET WK-C-EOF TO TRUE
020600     ELSE
020700        DISPLAY "SNTFRULM - READ FILE ERROR - RULE-MASTER"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION.
020950     GO TO A199-LOAD-ONE-RULE-EX.
021000 A195-LOAD-ONE-RULE-CONT.
021100     SET WK-C-EOF TO FALSE.
021300 A199-LOAD-ONE-RULE-EX.
021400     EXIT.
021500 EJECT
021600*----------------------------------------------------------------*
021700 B000-PROCESS-REQUESTS.
021800*----------------------------------------------------------------*
021900     PERFORM Y800-STAMP-CURRENT-TIME
022000        THRU Y899-STAMP-CURRENT-TIME-EX.
022100     IF U0-ON
022200        DISPLAY "SNTFRULM - REQUEST " SNTF-REQ-ACTION
022300           " RULE-ID " SNTF-REQ-RULE-ID.
022400     IF      SNTF-REQ-ACTION = "ADD"
022500             PERFORM B100-REQ-ADD THRU B199-REQ-ADD-EX
022600     ELSE IF SNTF-REQ-ACTION = "UPDATE"
022700             PERFORM B200-REQ-UPDATE THRU B299-REQ-UPDATE-EX
022800     ELSE IF SNTF-REQ-ACTION = "ENABLE"
022900          OR SNTF-REQ-ACTION = "DISABLE"
023000             PERFORM B300-REQ-ENABLE-DISABLE
023100                THRU B399-REQ-ENABLE-DISABLE-EX
023200     ELSE IF SNTF-REQ-ACTION = "DELETE"
023300             PERFORM B400-REQ-DELETE THRU B499-REQ-DELETE-EX
023400     ELSE IF SNTF-REQ-ACTION = "LIST-ALL"
023500          OR SNTF-REQ-ACTION = "LIST-ACTIVE"
023600             PERFORM B500-REQ-LIST THRU B599-REQ-LIST-EX
023700     ELSE
023800             DISPLAY "SNTFRULM - UNKNOWN REQUEST ACTION "
023900                SNTF-REQ-ACTION.
024000     PERFORM B900-READ-NEXT-REQUEST
024100        THRU B999-READ-NEXT-REQUEST-EX.
024200 B099-PROCESS-REQUESTS-EX.
024300     EXIT.
024400 EJECT
024500*----------------------------------------------------------------*
024600*SFP044 B100-REQ-ADD - NEW RULE-ID IS HIGHEST EXISTING ID + 1,
024700*          ENABLED DEFAULTS TO "Y" WHEN THE REQUEST LEAVES IT
024800*          BLANK.
024900*----------------------------------------------------------------*
025000 B100-REQ-ADD.
025100     IF WK-N-RUL-COUNT >= 200
025200        DISPLAY "SNTFRULM - RULE TABLE FULL - ADD REJECTED"
025300        GO TO B199-REQ-ADD-EX.
025400     ADD 1 TO WK-N-RUL-COUNT.
025500     ADD 1 TO WK-N-RUL-MAX-ID.
025600     SET WK-X-RUL-IDX TO WK-N-RUL-COUNT.
025700     MOVE WK-N-RUL-MAX-ID      TO WK-N-RUL-ID (WK-X-RUL-IDX).
025800     MOVE SNTF-REQ-RULE-NAME   TO WK-C-RUL-NAME (WK-X-RUL-IDX).
025900     MOVE SNTF-REQ-RULE-DESC   TO WK-C-RUL-DESC (WK-X-RUL-IDX).
026000     MOVE SNTF-REQ-RULE-SCORE  TO WK-N-RUL-SCORE (WK-X-RUL-IDX).
026100     IF SNTF-REQ-ENABLED = "Y" OR SNTF-REQ-ENABLED = "N"
026200        MOVE SNTF-REQ-ENABLED  TO WK-C-RUL-ENABLED (WK-X-RUL-IDX)
026300     ELSE
026400        MOVE "Y"               TO WK-C-RUL-ENABLED (WK-X-RUL-IDX).
026500     MOVE WK-N-STAMP-FULL-N    TO WK-N-RUL-CREATED-TS (WK-X-RUL-IDX)
026600                                  WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX).
026700 B199-REQ-ADD-EX.
026800     EXIT.
026900 EJECT
027000*----------------------------------------------------------------*
027100*SFP044 B200-REQ-UPDATE - OVERWRITES NAME/DESC/SCORE UNCONDITION-
027200*          ALLY, ENABLED ONLY WHEN THE REQUEST SUPPLIES Y OR N.
027300*----------------------------------------------------------------*
027400 B200-REQ-UPDATE.
027500     PERFORM A900-FIND-RULE-BY-ID THRU A999-FIND-RULE-BY-ID-EX.
027600     IF NOT WK-C-FOUND
027700        DISPLAY "SNTFRULM - UPDATE ERROR - RULE-ID NOT ON FILE "
027800           SNTF-REQ-RULE-ID
027900        GO TO B299-REQ-UPDATE-EX.
028000     MOVE SNTF-REQ-RULE-NAME  TO WK-C-RUL-NAME (WK-X-RUL-IDX).
028100     MOVE SNTF-REQ-RULE-DESC  TO WK-C-RUL-DESC (WK-X-RUL-IDX).
028200     MOVE SNTF-REQ-RULE-SCORE TO WK-N-RUL-SCORE (WK-X-RUL-IDX).
028300     IF SNTF-REQ-ENABLED = "Y" OR SNTF-REQ-ENABLED = "N"
028400        MOVE SNTF-REQ-ENABLED TO WK-C-RUL-ENABLED (WK-X-RUL-IDX).
028500     MOVE WK-N-STAMP-FULL-N   TO WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX).
028600 B299-REQ-UPDATE-EX.
028700     EXIT.
028800 EJECT
028900*----------------------------------------------------------------*
029000 B300-REQ-ENABLE-DISABLE.
029100*----------------------------------------------------------------*
029200     PERFORM A900-FIND-RULE-BY-ID THRU A999-FIND-RULE-BY-ID-EX.
029300     IF NOT WK-C-FOUND
029400        DISPLAY "SNTFRULM - " SNTF-REQ-ACTION
029500           " ERROR - RULE-ID NOT ON FILE " SNTF-REQ-RULE-ID
029600        GO TO B399-REQ-ENABLE-DISABLE-EX.
029700     IF SNTF-REQ-ACTION = "ENABLE"
029800        MOVE "Y" TO WK-C-RUL-ENABLED (WK-X-RUL-IDX)
029900     ELSE
030000        MOVE "N" TO WK-C-RUL-ENABLED (WK-X-RUL-IDX).
030100     MOVE WK-N-STAMP-FULL-N TO WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX).
030200 B399-REQ-ENABLE-DISABLE-EX.
030300     EXIT.
030400 EJECT
030500*----------------------------------------------------------------*
030600*SFP061 B400-REQ-DELETE - CLOSES THE GAP IN THE TABLE SO THE
030700*          SUBSEQUENT REWRITE STAYS CONTIGUOUS AND IN ORDER.
030800*----------------------------------------------------------------*
030900 B400-REQ-DELETE.
031000     PERFORM A900-FIND-RULE-BY-ID THRU A999-FIND-RULE-BY-ID-EX.
031100     IF NOT WK-C-FOUND
031200        DISPLAY "SNTFRULM - DELETE ERROR - RULE-ID NOT ON FILE "
031300           SNTF-REQ-RULE-ID
031400        GO TO B499-REQ-DELETE-EX.
031500     PERFORM B410-SHIFT-TABLE-DOWN THRU B419-SHIFT-TABLE-DOWN-EX
031600        VARYING WK-X-RUL-IDX FROM WK-X-RUL-IDX BY 1
031700        UNTIL WK-X-RUL-IDX >= WK-N-RUL-COUNT.
031800     SUBTRACT 1 FROM WK-N-RUL-COUNT.
032200 B499-REQ-DELETE-EX.
032300     EXIT.
032350*----------------------------------------------------------------*
032400 B410-SHIFT-TABLE-DOWN.
032450*----------------------------------------------------------------*
032500     SET WK-X-DMP-IDX TO WK-X-RUL-IDX.
032550     MOVE WK-C-RULE-ENTRY (WK-X-RUL-IDX + 1)
032600                             TO WK-C-RULE-ENTRY (WK-X-RUL-IDX).
032650 B419-SHIFT-TABLE-DOWN-EX.
032700     EXIT.
032750 EJECT
032800*----------------------------------------------------------------*
032900*SFP041 B500-REQ-LIST - WRITES ONE DETAIL LINE PER QUALIFYING
033000*          RULE PLUS A TOTAL-RULE-COUNT TRAILER TO RULE-REPORT.
033100*----------------------------------------------------------------*
033200 B500-REQ-LIST.
033300     MOVE ZERO TO WK-N-RPT-COUNT.
033400     IF WK-N-RUL-COUNT = ZERO
033500        GO TO B550-REQ-LIST-TRAILER.
033600     PERFORM B510-REQ-LIST-DETAIL THRU B519-REQ-LIST-DETAIL-EX
033700        VARYING WK-X-RUL-IDX FROM 1 BY 1
033800        UNTIL WK-X-RUL-IDX > WK-N-RUL-COUNT.
033900 B550-REQ-LIST-TRAILER.
034000     MOVE SPACES               TO SNTF-RPT-TRAILER-VIEW.
034100     MOVE "TOTAL RULES LISTED" TO SNTF-RPT-T-LABEL.
034200     MOVE WK-N-RPT-COUNT       TO SNTF-RPT-T-COUNT.
034300     MOVE SNTF-RPT-TRAILER-VIEW TO WK-C-RPT-REC.
034400     WRITE WK-C-RPT-REC.
034500 B599-REQ-LIST-EX.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 B510-REQ-LIST-DETAIL.
034900*----------------------------------------------------------------*
035000     IF SNTF-REQ-ACTION = "LIST-ACTIVE"
035100        AND WK-C-RUL-ENABLED (WK-X-RUL-IDX) NOT = "Y"
035200        GO TO B519-REQ-LIST-DETAIL-EX.
035300     MOVE SPACES                  TO SNTF-RPT-DETAIL-VIEW.
035400     MOVE WK-N-RUL-ID (WK-X-RUL-IDX)      TO SNTF-RPT-D-RULE-ID.
035500     MOVE WK-C-RUL-NAME (WK-X-RUL-IDX)    TO SNTF-RPT-D-NAME.
035600     MOVE WK-N-RUL-SCORE (WK-X-RUL-IDX)   TO SNTF-RPT-D-SCORE.
035700     MOVE WK-C-RUL-ENABLED (WK-X-RUL-IDX) TO SNTF-RPT-D-ENABLED.
035800     MOVE WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX)
035900                                  TO SNTF-RPT-D-UPDATED-TS.
036000     MOVE SNTF-RPT-DETAIL-VIEW    TO WK-C-RPT-REC.
036100     WRITE WK-C-RPT-REC.
036200     ADD 1 TO WK-N-RPT-COUNT.
036300 B519-REQ-LIST-DETAIL-EX.
036400     EXIT.
036500 EJECT
036600*----------------------------------------------------------------*
036700 B900-READ-NEXT-REQUEST.
036800*----------------------------------------------------------------*
036900     READ RULE-REQUESTS.
037000     IF NOT WK-C-SUCCESSFUL
037100        IF WK-C-END-OF-FILE
037200           SET WK-C-EOF TO TRUE
037300        ELSE
037400           DISPLAY "SNTFRULM - READ FILE ERROR - RULE-REQUESTS"
037500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037600           SET WK-C-EOF TO TRUE.
037700 B999-READ-NEXT-REQUEST-EX.
037800     EXIT.
037900 EJECT
038000*----------------------------------------------------------------*
038100*A900-FIND-RULE-BY-ID - LINEAR SCAN OF THE IN-CORE TABLE FOR THE
038200*          RULE-ID ON THE CURRENT REQUEST RECORD.
038300*----------------------------------------------------------------*
038400 A900-FIND-RULE-BY-ID.
038500     SET WK-C-FOUND TO FALSE.
038600     IF WK-N-RUL-COUNT = ZERO
038700        GO TO A999-FIND-RULE-BY-ID-EX.
038800     PERFORM A910-SCAN-TABLE THRU A919-SCAN-TABLE-EX
038900        VARYING WK-X-RUL-IDX FROM 1 BY 1
039000        UNTIL WK-X-RUL-IDX > WK-N-RUL-COUNT
039100           OR WK-C-FOUND.
039200 A999-FIND-RULE-BY-ID-EX.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 A910-SCAN-TABLE.
039600*----------------------------------------------------------------*
039700     IF WK-N-RUL-ID (WK-X-RUL-IDX) = SNTF-REQ-RULE-ID
039800        SET WK-C-FOUND TO TRUE.
039900 A919-SCAN-TABLE-EX.
040000     EXIT.
040100 EJECT
040200*----------------------------------------------------------------*
040300 Y800-STAMP-CURRENT-TIME.
040400*----------------------------------------------------------------*
040500     ACCEPT WK-C-STAMP-DATE FROM DATE YYYYMMDD.
040600     ACCEPT WK-C-STAMP-TIME FROM TIME.
040700     STRING WK-C-STAMP-DATE DELIMITED BY SIZE
040800            WK-C-STAMP-TIME (1:6) DELIMITED BY SIZE
040900            INTO WK-C-STAMP-FULL.
040950     MOVE WK-C-STAMP-FULL TO WK-N-STAMP-FULL-N.
040970     IF U0-ON
040980        DISPLAY "SNTFRULM - STAMP " WK-N-STAMP-CCYY-PART "-"
040990           WK-N-STAMP-MM-PART "-" WK-N-STAMP-DD-PART.
041000 Y899-STAMP-CURRENT-TIME-EX.
041200     EXIT.
041300 EJECT
041400*----------------------------------------------------------------*
041500 Y900-ABNORMAL-TERMINATION.
041600*----------------------------------------------------------------*
041700     STOP RUN.
041800 EJECT
041900*----------------------------------------------------------------*
042000*SFP061 C000-REWRITE-RULE-MASTER - WRITES THE IN-CORE TABLE BACK
042100*          OUT TO RULE-MASTER IN RULE-ID ORDER.
042200*----------------------------------------------------------------*
042300 C000-REWRITE-RULE-MASTER.
042400     OPEN OUTPUT RULE-MASTER.
042500     IF NOT WK-C-SUCCESSFUL
042600        DISPLAY "SNTFRULM - OPEN FILE ERROR - RULE-MASTER"
042700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042800        GO TO C099-REWRITE-RULE-MASTER-EX.
042900     IF WK-N-RUL-COUNT = ZERO
043000        GO TO C090-REWRITE-CLOSE.
043100     PERFORM C100-WRITE-ONE-RULE THRU C199-WRITE-ONE-RULE-EX
043200        VARYING WK-X-RUL-IDX FROM 1 BY 1
043300        UNTIL WK-X-RUL-IDX > WK-N-RUL-COUNT.
043400 C090-REWRITE-CLOSE.
043500     CLOSE RULE-MASTER.
043600     IF NOT WK-C-SUCCESSFUL
043700        DISPLAY "SNTFRULM - CLOSE FILE ERROR - RULE-MASTER"
043800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
043900 C099-REWRITE-RULE-MASTER-EX.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 C100-WRITE-ONE-RULE.
044300*----------------------------------------------------------------*
044400     MOVE WK-N-RUL-ID (WK-X-RUL-IDX)      TO SNTF-RUL-ID.
044500     MOVE WK-C-RUL-NAME (WK-X-RUL-IDX)    TO SNTF-RUL-NAME.
044600     MOVE WK-C-RUL-DESC (WK-X-RUL-IDX)    TO SNTF-RUL-DESC.
044700     MOVE WK-N-RUL-SCORE (WK-X-RUL-IDX)   TO SNTF-RUL-SCORE.
044800     MOVE WK-C-RUL-ENABLED (WK-X-RUL-IDX) TO SNTF-RUL-ENABLED.
044900     MOVE WK-N-RUL-CREATED-TS (WK-X-RUL-IDX)
045000                                  TO SNTF-RUL-CREATED-TS.
045100     MOVE WK-N-RUL-UPDATED-TS (WK-X-RUL-IDX)
045200                                  TO SNTF-RUL-UPDATED-TS.
045300     WRITE SNTF-RUL-RECORD.
045400     IF NOT WK-C-SUCCESSFUL
045500        DISPLAY "SNTFRULM - WRITE FILE ERROR - RULE-MASTER"
045600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
045700 C199-WRITE-ONE-RULE-EX.
045800     EXIT.
045900******************************************************************
046000************** END OF PROGRAM SOURCE -  SNTFRULM ***************
046100******************************************************************

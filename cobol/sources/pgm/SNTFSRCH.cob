000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SNTFSRCH.
000400 AUTHOR.         K ABREU.
000500 INSTALLATION.   SENTINELPAY CARD AND PAYMENTS - RISK SYSTEMS.
000600 DATE-WRITTEN.   19 JAN 1990.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION :  BATCH DRIVER TO EXTRACT DECISIONED TRANSACTIONS
001100*               MATCHING AN OPERATOR-SUPPLIED FILTER CARD - ANY
001200*               COMBINATION OF USER-ID, DECISION AND A
001300*               TIMESTAMP RANGE, STOPPING AFTER A RECORD LIMIT.
001400*               A BLANK FIELD ON THE FILTER CARD MATCHES EVERY
001500*               RECORD FOR THAT FIELD.
001600*-----------------------------------------------------------------
001700*HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------
001900*MOD.#   INIT   DATE        DESCRIPTION
002000*------  ------ ----------  ----------------------------------
002100*SFP040  KABREU 19/01/2003 - INITIAL VERSION.
002200*SFP046  DCHONG 30/05/2005 - TICKET SFP-3290 - LIMIT OF ZERO ON
002300*                            THE CARD NOW DEFAULTS TO 100
002400*                            RATHER THAN EXTRACTING NOTHING.
002500*SFP067  NPRIETO 15/09/2011 - TICKET SFP-5780 - FROM/TO RANGE
002600*                            TEST WAS EXCLUSIVE ON THE TO-DATE,
002700*                            CORRECTED TO <= PER THE RISK DESK
002800*                            REQUEST.
002900*-----------------------------------------------------------------
003000 EJECT
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003800                     ON  STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SEARCH-PARM  ASSIGN TO SEARCHPARM
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600     SELECT TRANSACTION-OUT ASSIGN TO TRANSACTION-OUT
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900     SELECT EXTRACT-OUT  ASSIGN TO EXTRACT-OUT
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200 EJECT
005300******************************************************************
005400 DATA DIVISION.
005500******************************************************************
005600 FILE SECTION.
005700******************************************************************
005800 FD  SEARCH-PARM
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS SNTF-SPM-RECORD.
006100 COPY SNTFSPM.
006200*
006300 FD  TRANSACTION-OUT
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS SNTF-DEC-RECORD.
006600 COPY SNTFDEC.
006700*
006800 FD  EXTRACT-OUT
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS SNTF-EXT-RECORD.
007100 01  SNTF-EXT-RECORD.
007200     05  FILLER                  PIC X(127).
007300 EJECT
007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700 01  FILLER                     PIC X(24) VALUE
007800     "** PROGRAM SNTFSRCH **".
007900*
008000 01  WK-C-WORK-AREA.
008100 COPY SNTFCOM.
008200*
008300 01  WK-C-SRCH-SWITCHES.
008400     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
008500         88  WK-C-EOF                   VALUE "Y".
008600     05  WK-C-FILTER-USERID-SW  PIC X(01) VALUE "N".
008700         88  WK-C-FILTER-USERID         VALUE "Y".
008800     05  WK-C-FILTER-DEC-SW     PIC X(01) VALUE "N".
008900         88  WK-C-FILTER-DECISION       VALUE "Y".
009000     05  WK-C-FILTER-FROM-SW    PIC X(01) VALUE "N".
009100         88  WK-C-FILTER-FROM           VALUE "Y".
009200     05  WK-C-FILTER-TO-SW      PIC X(01) VALUE "N".
009300         88  WK-C-FILTER-TO             VALUE "Y".
009400     05  FILLER                 PIC X(06).
009500*
009600 01  WK-C-SRCH-CRITERIA.
009700     05  WK-C-CRIT-USERID       PIC X(12).
009800     05  WK-C-CRIT-DECISION     PIC X(06).
009900     05  WK-N-CRIT-FROM-TS      PIC 9(14)   COMP.
010000     05  WK-N-CRIT-TO-TS        PIC 9(14)   COMP.
010100     05  WK-N-CRIT-LIMIT        PIC 9(05)   COMP.
010200     05  FILLER                 PIC X(08).
010300*
010400 01  WK-N-SRCH-COUNTS.
010500     05  WK-N-MATCH-CNT         PIC 9(05)   COMP.
010600     05  WK-N-READ-CNT          PIC 9(07)   COMP.
010700     05  FILLER                 PIC X(06).
010800*
010900*----------------------------------------------------------------*
011000*    BYTE-OVERLAY DUMP VIEWS OF THE FILTER CARD AND THE MATCH
011100*    COUNTERS, DISPLAYED WHEN THE JOB CARD SETS UPSI-0 ON FOR
011200*    RUN-TIME TRACING.
011300*----------------------------------------------------------------*
011400 01  WK-C-CRIT-DUMP-VIEW REDEFINES WK-C-SRCH-CRITERIA PIC X(35).
011500*
011600 01  WK-C-COUNT-DUMP-VIEW REDEFINES WK-N-SRCH-COUNTS  PIC X(12).
011700*
011800*----------------------------------------------------------------*
011900*    DATE-PART VIEW OF THE TRANSACTION TIMESTAMP, USED ONLY BY
012000*    THE TRACE DISPLAY IN B100-APPLY-FILTERS.
012100*----------------------------------------------------------------*
012200 01  WK-N-TS-WORK.
012300     05  WK-C-TS-DATE-PART       PIC X(08).
012400     05  FILLER                  PIC X(06).
012500 01  WK-C-TS-DATE-PART-R REDEFINES WK-N-TS-WORK.
012600     05  WK-N-TS-CCYY            PIC 9(04).
012700     05  WK-N-TS-MM              PIC 9(02).
012800     05  WK-N-TS-DD              PIC 9(02).
012900     05  FILLER                  PIC X(06).
013000 EJECT
013100******************************************************************
013200 PROCEDURE DIVISION.
013300******************************************************************
013400 MAIN-MODULE.
013500     PERFORM A000-OPEN-FILES     THRU A099-OPEN-FILES-EX.
013600     PERFORM B000-PROCESS-TRANSACTIONS
013700        THRU B099-PROCESS-TRANSACTIONS-EX
013800        UNTIL WK-C-EOF
013900           OR WK-N-MATCH-CNT >= WK-N-CRIT-LIMIT.
014000     PERFORM Z000-CLOSE-FILES    THRU Z099-CLOSE-FILES-EX.
014100     STOP RUN.
014200 EJECT
014300*----------------------------------------------------------------*
014400 A000-OPEN-FILES.
014500*----------------------------------------------------------------*
014600     MOVE "SNTFSRCH" TO WK-C-PGM-NAME.
014700     MOVE ZERO TO WK-N-MATCH-CNT WK-N-READ-CNT.
014800     OPEN INPUT  SEARCH-PARM.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "SNTFSRCH - OPEN FILE ERROR - SEARCH-PARM"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO Y900-ABNORMAL-TERMINATION.
015300     READ SEARCH-PARM.
015400     IF NOT WK-C-SUCCESSFUL
015500        DISPLAY "SNTFSRCH - READ FILE ERROR - SEARCH-PARM"
015600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700        GO TO Y900-ABNORMAL-TERMINATION.
015800     CLOSE SEARCH-PARM.
015900     PERFORM A100-EDIT-CRITERIA  THRU A199-EDIT-CRITERIA-EX.
016000     OPEN INPUT  TRANSACTION-OUT.
016100     IF NOT WK-C-SUCCESSFUL
016200        DISPLAY "SNTFSRCH - OPEN FILE ERROR - TRANSACTION-OUT"
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400        GO TO Y900-ABNORMAL-TERMINATION.
016500     OPEN OUTPUT EXTRACT-OUT.
016600     IF NOT WK-C-SUCCESSFUL
016700        DISPLAY "SNTFSRCH - OPEN FILE ERROR - EXTRACT-OUT"
016800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900        GO TO Y900-ABNORMAL-TERMINATION.
017000     PERFORM B900-READ-NEXT-TRANSACTION
017100        THRU B999-READ-NEXT-TRANSACTION-EX.
017200 A099-OPEN-FILES-EX.
017300     EXIT.
017400 EJECT
017500*----------------------------------------------------------------*
017600*SFP046 A100-EDIT-CRITERIA - BLANK/ZERO FIELDS ON THE CARD MEAN
017700*          "NO FILTER"; LIMIT OF ZERO DEFAULTS TO 100.
017800*----------------------------------------------------------------*
017900 A100-EDIT-CRITERIA.
018000     MOVE SNTF-SPM-USERID   TO WK-C-CRIT-USERID.
018100     MOVE SNTF-SPM-DECISION TO WK-C-CRIT-DECISION.
018200     MOVE SNTF-SPM-FROM-TS  TO WK-N-CRIT-FROM-TS.
018300     MOVE SNTF-SPM-TO-TS    TO WK-N-CRIT-TO-TS.
018400     MOVE SNTF-SPM-LIMIT    TO WK-N-CRIT-LIMIT.
018500     IF WK-C-CRIT-USERID NOT = SPACES
018600        SET WK-C-FILTER-USERID TO TRUE.
018700     IF WK-C-CRIT-DECISION NOT = SPACES
018800        SET WK-C-FILTER-DECISION TO TRUE.
018900     IF WK-N-CRIT-FROM-TS NOT = ZERO
019000        SET WK-C-FILTER-FROM TO TRUE.
019100     IF WK-N-CRIT-TO-TS NOT = ZERO
019200        SET WK-C-FILTER-TO TO TRUE.
019300     IF WK-N-CRIT-LIMIT = ZERO
019400        MOVE 100 TO WK-N-CRIT-LIMIT.
019420     IF U0-ON
019440        DISPLAY "SNTFSRCH - CRIT CARD DUMP " WK-C-CRIT-DUMP-VIEW.
019500 A199-EDIT-CRITERIA-EX.
019600     EXIT.
019700 EJECT
019800*----------------------------------------------------------------*
019900 B000-PROCESS-TRANSACTIONS.
020000*----------------------------------------------------------------*
020100     PERFORM B100-APPLY-FILTERS THRU B199-APPLY-FILTERS-EX.
020200     PERFORM B900-READ-NEXT-TRANSACTION
020300        THRU B999-READ-NEXT-TRANSACTION-EX.
020400 B099-PROCESS-TRANSACTIONS-EX.
020500     EXIT.
020600*----------------------------------------------------------------*
020700*SFP067 B100-APPLY-FILTERS - A RECORD MATCHES WHEN EVERY SUPPLIED
020800*          FILTER MATCHES EXACTLY - USER-ID EQUALITY, DECISION
020900*          EQUALITY, TIMESTAMP >= FROM AND <= TO.
021000*----------------------------------------------------------------*
021100 B100-APPLY-FILTERS.
021200     IF WK-C-FILTER-USERID
021300        AND SNTF-DEC-USERID NOT = WK-C-CRIT-USERID
021400        GO TO B199-APPLY-FILTERS-EX.
021500     IF WK-C-FILTER-DECISION
021600        AND SNTF-DEC-DECISION NOT = WK-C-CRIT-DECISION
021700        GO TO B199-APPLY-FILTERS-EX.
021800     IF WK-C-FILTER-FROM
021900        AND SNTF-DEC-TIMESTAMP < WK-N-CRIT-FROM-TS
022000        GO TO B199-APPLY-FILTERS-EX.
022100     IF WK-C-FILTER-TO
022200        AND SNTF-DEC-TIMESTAMP > WK-N-CRIT-TO-TS
022300        GO TO B199-APPLY-FILTERS-EX.
022320     IF U0-ON
022340        MOVE SNTF-DEC-TIMESTAMP (1:8) TO WK-C-TS-DATE-PART
022360        DISPLAY "SNTFSRCH - MATCH TXN-DATE " WK-N-TS-CCYY "-"
022370           WK-N-TS-MM "-" WK-N-TS-DD
022380        DISPLAY "SNTFSRCH - MATCH COUNT    " WK-C-COUNT-DUMP-VIEW.
022400     PERFORM B200-WRITE-EXTRACT THRU B299-WRITE-EXTRACT-EX.
022500 B199-APPLY-FILTERS-EX.
022600     EXIT.
022700*----------------------------------------------------------------*
022800 B200-WRITE-EXTRACT.
022900*----------------------------------------------------------------*
023000     MOVE SNTF-DEC-RECORD TO SNTF-EXT-RECORD.
023100     WRITE SNTF-EXT-RECORD.
023200     IF NOT WK-C-SUCCESSFUL
023300        DISPLAY "SNTFSRCH - WRITE FILE ERROR - EXTRACT-OUT"
023400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500     ELSE
023600        ADD 1 TO WK-N-MATCH-CNT.
023700 B299-WRITE-EXTRACT-EX.
023800     EXIT.
023900 EJECT
024000*----------------------------------------------------------------*
024100 B900-READ-NEXT-TRANSACTION.
024200*----------------------------------------------------------------*
024300     READ TRANSACTION-OUT.
024400     IF WK-C-SUCCESSFUL
024500        ADD 1 TO WK-N-READ-CNT
024600     ELSE
024700        IF WK-C-END-OF-FILE
024800           SET WK-C-EOF TO TRUE
024900        ELSE
025000           DISPLAY "SNTFSRCH - READ FILE ERROR - TRANSACTION-OUT"
025100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025200           SET WK-C-EOF TO TRUE.
025300 B999-READ-NEXT-TRANSACTION-EX.
025400     EXIT.
025500 EJECT
025600*----------------------------------------------------------------*
025700 Y900-ABNORMAL-TERMINATION.
025800*----------------------------------------------------------------*
025900     PERFORM Z000-CLOSE-FILES THRU Z099-CLOSE-FILES-EX.
026000     STOP RUN.
026100 EJECT
026200*----------------------------------------------------------------*
026300 Z000-CLOSE-FILES.
026400*----------------------------------------------------------------*
026500     CLOSE TRANSACTION-OUT.
026600     IF NOT WK-C-SUCCESSFUL
026700        DISPLAY "SNTFSRCH - CLOSE FILE ERROR - TRANSACTION-OUT"
026800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
026900     CLOSE EXTRACT-OUT.
027000     IF NOT WK-C-SUCCESSFUL
027100        DISPLAY "SNTFSRCH - CLOSE FILE ERROR - EXTRACT-OUT"
027200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027300 Z099-CLOSE-FILES-EX.
027400     EXIT.
027500******************************************************************
027600************** END OF PROGRAM SOURCE -  SNTFSRCH ***************
027700******************************************************************
